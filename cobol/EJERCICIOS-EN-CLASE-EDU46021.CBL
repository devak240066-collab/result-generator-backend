000100******************************************************************
000200* FECHA       : 15/08/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : EDUCACION SEMILLERO                              *
000500* PROGRAMA    : EDU46021                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SEGUNDO PASO DE LA CORRIDA DE RESULTADOS. TOMA   *
000800*             : RESULT1 (SIN ORDEN, SALIDA DE EDU46020) Y LO     *
000900*             : ORDENA POR TOTAL DESCENDENTE (EMPATE POR ORDEN   *
001000*             : DE LECTURA ORIGINAL) PARA ASIGNAR EL RANGO DE    *
001100*             : CADA ESTUDIANTE (RANQUEO TIPO COMPETENCIA, LOS   *
001200*             : EMPATADOS COMPARTEN RANGO Y EL SIGUIENTE SALTA). *
001300*             : EL RESULTADO YA RANQUEADO QUEDA EN RESULT2.      *
001400*             :                                                 *
001500*             : ESTE PASO NO VUELVE A VALIDAR NINGUNA NOTA NI    *
001600*             : NINGUN ENCABEZADO; SOLO TOMA LO QUE YA DEJO      *
001700*             : VALIDADO EDU46020 Y LE AGREGA EL RANGO. LOS       *
001800*             : CAMPOS DE TRAZABILIDAD DE LA CORRIDA (CAMPUS,    *
001900*             : PERIODO, ETC.) SOLO SE COPIAN DE RESULT1 A       *
002000*             : RESULT2 A TRAVES DEL SORT, SIN TOCARLOS.         *
002100* ARCHIVOS    : RESULT1  - EDUC.SEM.RESULT.UNO      (ENTRADA)    *
002200*             : RESULT2  - EDUC.SEM.RESULT.DOS      (SALIDA)     *
002300*             : WORK-SORT- SORTWK1                  (TRABAJO)    *
002400* PROGRAMA(S) : VIENE DE EDU46020, SIGUE EDU46022                *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    EDU46021.
002800 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002900 INSTALLATION.  DATACENTRO S.A. - DEPARTAMENTO EDUCACION.
003000 DATE-WRITTEN.  15/08/1989.
003100 DATE-COMPILED.
003200 SECURITY.      USO INTERNO - DEPARTAMENTO EDUCACION SEMILLERO.
003300******************************************************************
003400* BITACORA DE CAMBIOS                                            *
003500*  FECHA       INIC  TICKET    DESCRIPCION                       *
003600*  15/08/1989  EEDR  SEM-0047  CREACION INICIAL, ORDENA POR      *
003700*                              TOTAL Y ASIGNA POSICION CORRIDA.  *
003800*  02/11/1991  EEDR  SEM-0062  SE CAMBIA A RANQUEO TIPO          *
003900*                              COMPETENCIA (EMPATES COMPARTEN    *
004000*                              RANGO, ANTES CADA RENGLON TENIA   *
004100*                              POSICION DIFERENTE AUNQUE EMPATE).*
004200*  19/06/1994  JOMR  SEM-0089  SE AGREGA LLAVE SECUNDARIA RES-SEQ *
004300*                              PARA QUE EL EMPATE RESPETE EL     *
004400*                              ORDEN ORIGINAL DEL ROSTER.        *
004500*  09/01/1999  EEDR  SEM-0116  Y2K: SE REVISO, ESTE PASO NO USA   *
004600*                              FECHAS, SIN CAMBIO DE LOGICA.     *
004700*  22/03/2006  LMCH  SEM-0139  SE AGREGA A LAS ESTADISTICAS DE   *
004800*                              CONSOLA LA IDENTIFICACION DE LA   *
004900*                              CORRIDA (CAMPUS/PERIODO) QUE      *
005000*                              VIENE DESDE EDU46020 EN CADA      *
005100*                              RENGLON DE RESULT1/RESULT2, PARA  *
005200*                              QUE EL OPERADOR PUEDA CONFIRMAR   *
005300*                              DESDE LA CONSOLA QUE ESTE PASO    *
005400*                              PROCESO LA CORRIDA CORRECTA.      *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700*------>  CONFIGURATION SECTION ESTANDAR DEL DEPARTAMENTO
005800*         (SEM-0139); SE AGREGA AQUI PARA QUE EDU46021 QUEDE
005900*         CONSISTENTE CON LA MISMA PLANTILLA QUE USAN EDU46020 Y
006000*         EDU46022, AUNQUE ESTE PASO TAMPOCO IMPRIME EN PAPEL.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*------>  RESULT1 ES LA ENTRADA DE ESTE PASO (SALIDA DE EDU46020,
006700*         SIN ORDENAR). RESULT2 ES LA SALIDA, YA CON EL RANGO
006800*         ASIGNADO, QUE LEERA EDU46022.
006900     SELECT RESULT1   ASSIGN TO RESULT1
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS  IS FS-RESULT1.
007200     SELECT RESULT2   ASSIGN TO RESULT2
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS  IS FS-RESULT2.
007500*------>  ARCHIVO DE TRABAJO DEL SORT; NUNCA SE LEE NI SE ESCRIBE
007600*         DIRECTAMENTE, SOLO LO USA EL VERBO SORT.
007700     SELECT WORK-SORT ASSIGN TO SORTWK1.
007800 DATA DIVISION.
007900 FILE SECTION.
008000*------>  RESULT1 SE LEE CON EL COPYBOOK ORIGINAL (PREFIJO RES-).
008100 FD  RESULT1.
008200     COPY EDU46RES.
008300*------>  RESULT2 USA EL MISMO COPYBOOK PERO CON REPLACING, PARA
008400*         QUE EL GRUPO SE LLAME REG-RESULTADO-DOS Y CADA CAMPO
008500*         LLEVE EL PREFIJO RS2- EN VEZ DE RES-; ASI NO HAY
008600*         CONFLICTO DE NOMBRES CON LA COPIA DE RESULT1 DE ARRIBA.
008700 FD  RESULT2.
008800     COPY EDU46RES
008900         REPLACING ==REG-RESULTADO== BY ==REG-RESULTADO-DOS==
009000                   ==RES-==           BY ==RS2-==.
009100*------>  EL REGISTRO DE TRABAJO DEL SORT SOLO NECESITA LA LLAVE
009200*         DE ORDEN (TOTAL Y SECUENCIA) AL FRENTE; EL RESTO DEL
009300*         RENGLON (ID, NOMBRE, NOTAS, TRAZABILIDAD, ETC.) VIAJA
009400*         SIN TOCAR EN SRT-RESTO.
009500 SD  WORK-SORT.
009600 01  REG-RESULTADO-SORT.
009700     05  SRT-TOTAL                 PIC 9(05).
009800     05  SRT-SEQ                   PIC 9(05) COMP-3.              SEM-0089
009900     05  SRT-RESTO                 PIC X(117).
010000*-------------------->  VISTA ALTERNA DEL RESTO (SOLO PARA
010100*                       DEPURACION CON DISPLAY DEL ID)
010200     05  SRT-RESTO-VISTA REDEFINES SRT-RESTO.
010300         10  SRT-VISTA-ID          PIC X(12).
010400         10  FILLER                PIC X(105).
010500 WORKING-STORAGE SECTION.
010600*------>  FILE STATUS NORMAL DE LOS DOS ARCHIVOS SECUENCIALES DE
010700*         ESTE PASO. SE REUTILIZA FS-RESULT2 TAMBIEN PARA SABER
010800*         CUANDO EL SORT TERMINO DE DEVOLVER RENGLONES (VALOR
010900*         '10' EN 620-RETORNA-SORT).
011000 01  FS-RESULT1                    PIC 9(02) VALUE ZEROS.
011100 01  FS-RESULT2                    PIC 9(02) VALUE ZEROS.
011200*------>  FILE STATUS EXTENDIDO, SOLO SE USA SI ALGUN DIA SE
011300*         NECESITA LLAMAR A DEBD1R00 DESDE ESTE PASO (POR AHORA
011400*         LOS ERRORES DE APERTURA SE REPORTAN DIRECTO POR
011500*         DISPLAY, SIN PASAR POR LA RUTINA DEL DEPARTAMENTO).
011600 01  FSE-RESULT1.
011700     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
011800     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
011900     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
012000     02  FILLER                    PIC X(04) VALUE SPACES.
012100*-------------------->  VISTA ALTERNA DEL FILE STATUS EXTENDIDO
012200*         DE RESULT1, COMO UNA SOLA CADENA, PARA VOLCARLA CON
012300*         DISPLAY EN UNA SOLA LINEA SI ALGUN DIA SE DEPURA UN
012400*         OPEN QUE FALLA (SEM-0139).
012500 01  FSE-RESULT1-ALT REDEFINES FSE-RESULT1.
012600     02  FILLER                    PIC X(16).
012700 01  FSE-RESULT2.
012800     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
012900     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
013000     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
013100     02  FILLER                    PIC X(04) VALUE SPACES.
013200*------>  VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS
013300*         EXTENDIDO, IGUAL QUE EN EDU46020; SE DEJAN A NIVEL 77
013400*         PORQUE SON ESCALARES SIN SUBORDINADOS.
013500 77  PROGRAMA                      PIC X(08) VALUE 'EDU46021'.
013600 77  ARCHIVO                       PIC X(08) VALUE SPACES.
013700 77  ACCION                        PIC X(10) VALUE SPACES.
013800 77  LLAVE                         PIC X(32) VALUE SPACES.
013900*------>  RAYA DE SEPARACION DE LOS DISPLAY DE ERROR Y DE
014000*         ESTADISTICAS DE ESTE PASO.
014100 77  WKS-RAYA                      PIC X(55) VALUE ALL '='.
014200*------->  CONTROL DE RANQUEO (CORTE DE CONTROL EN EL OUTPUT)
014300*          WKS-POSICION CUENTA CADA RENGLON QUE SALE DEL SORT;
014400*          WKS-RANGO-ACTUAL ES EL RANGO QUE SE LE ASIGNA A ESE
014500*          RENGLON, QUE SOLO AVANZA CUANDO EL TOTAL CAMBIA
014600*          RESPECTO DEL RENGLON ANTERIOR (RANQUEO TIPO
014700*          COMPETENCIA: LOS EMPATADOS COMPARTEN RANGO).
014800 01  WKS-CONTROL-RANGO.
014900     05  WKS-POSICION              PIC 9(05) COMP-3 VALUE ZEROS.
015000     05  WKS-RANGO-ACTUAL          PIC 9(05) COMP-3 VALUE ZEROS.
015100     05  WKS-TOTAL-ANTERIOR        PIC 9(05)        VALUE ZEROS.
015200     05  WKS-PRIMER-RENGLON        PIC X(01)        VALUE 'S'.
015300         88  WKS-ES-PRIMER-RENGLON          VALUE 'S'.
015400     05  FILLER                    PIC X(04)        VALUE SPACES.
015500*------>  CONTADORES DE LA CORRIDA, IMPRESOS EN 800-ESTADISTICAS.
015600 01  WKS-CONTADORES.
015700     05  WKS-REG-LEIDOS            PIC 9(05) COMP-3 VALUE ZEROS.
015800     05  WKS-REG-ESCRITOS          PIC 9(05) COMP-3 VALUE ZEROS.
015900     05  FILLER                    PIC X(04)        VALUE SPACES.
016000*-------------------->  VISTA ALTERNA DE LOS CONTADORES, COMO
016100*         UNA SOLA CADENA, PARA EL DISPLAY DE DEPURACION QUE SE
016200*         AGREGA DE VEZ EN CUANDO AL PROBAR CAMBIOS EN EL SORT
016300*         (SEM-0139).
016400 01  WKS-CONTADORES-ALT REDEFINES WKS-CONTADORES.
016500     05  FILLER                    PIC X(14).
016600 PROCEDURE DIVISION.
016700*-----> SERIE 100 ES EL CONTROL MAESTRO DEL PASO 2. EL VERBO SORT
016800*       DE COBOL SE ENCARGA DE ORDENAR; ESTE PROGRAMA SOLO
016900*       ALIMENTA EL SORT (200-SURTE-SORT) Y RECIBE LOS RENGLONES
017000*       YA ORDENADOS PARA ASIGNARLES EL RANGO Y ESCRIBIRLOS EN
017100*       RESULT2 (600-RANQUEA-Y-ESCRIBE). LA LLAVE DE ORDEN ES
017200*       TOTAL DESCENDENTE (EL MEJOR PROMEDIO PRIMERO) Y, COMO
017300*       LLAVE SECUNDARIA, SECUENCIA ASCENDENTE (SEM-0089) PARA
017400*       QUE LOS EMPATES RESPETEN EL ORDEN ORIGINAL DEL ROSTER.
017500 100-PRINCIPAL SECTION.
017600     SORT WORK-SORT
017700          ON DESCENDING KEY SRT-TOTAL
017800          ON ASCENDING  KEY SRT-SEQ                               SEM-0089
017900          INPUT  PROCEDURE 200-SURTE-SORT
018000          OUTPUT PROCEDURE 600-RANQUEA-Y-ESCRIBE
018100     PERFORM 800-ESTADISTICAS
018200     STOP RUN.
018300 100-PRINCIPAL-E.            EXIT.
018400
018500*-----> SERIE 200 ALIMENTA EL SORT LEYENDO RESULT1
018600*       ES LA INPUT PROCEDURE DEL SORT: ABRE RESULT1, LEE TODOS
018700*       SUS RENGLONES Y LOS VA ENTREGANDO AL SORT CON RELEASE,
018800*       UNO POR UNO, HASTA QUE SE ACABA EL ARCHIVO.
018900 200-SURTE-SORT SECTION.
019000     OPEN INPUT RESULT1
019100     IF FS-RESULT1 NOT EQUAL ZEROS
019200        PERFORM 210-ERROR-APERTURA
019300     END-IF
019400     PERFORM 220-LEE-RESULT1
019500     PERFORM 225-LIBERA-UN-RESULT1 UNTIL FS-RESULT1 EQUAL '10'
019600     CLOSE RESULT1.
019700 200-SURTE-SORT-E.           EXIT.
019800
019900*-----> 210 CORTA LA CORRIDA SI RESULT1 NO SE PUDO ABRIR. SIN
020000*       RESULT1 NO HAY NADA QUE ORDENAR, ASI QUE NO TIENE SENTIDO
020100*       CONTINUAR CON EL SORT.
020200 210-ERROR-APERTURA SECTION.
020300     DISPLAY WKS-RAYA
020400     DISPLAY "* ERROR AL ABRIR RESULT1, FS: " FS-RESULT1
020500     DISPLAY WKS-RAYA
020600     MOVE 91 TO RETURN-CODE
020700     STOP RUN.
020800 210-ERROR-APERTURA-E.       EXIT.
020900
021000*-----> 220 LEE UN RENGLON DE RESULT1; AL LLEGAR AL FINAL DEJA EL
021100*       FILE STATUS EN '10' PARA QUE 200 SEPA CUANDO DETENER EL
021200*       CICLO DE RELEASE.
021300 220-LEE-RESULT1 SECTION.
021400     READ RESULT1
021500        AT END MOVE '10' TO FS-RESULT1
021600     END-READ.
021700 220-LEE-RESULT1-E.          EXIT.
021800
021900*-----> 225 TOMA EL RENGLON RECIEN LEIDO, LE ARMA SU LLAVE DE
022000*       ORDEN (TOTAL Y SECUENCIA) Y LO ENTREGA AL SORT CON
022100*       RELEASE. EL RESTO DEL RENGLON (ID, NOMBRE, NOTAS,
022200*       TRAZABILIDAD) VIAJA DENTRO DE SRT-RESTO SIN QUE ESTA
022300*       RUTINA TENGA QUE CONOCER SU CONTENIDO.
022400 225-LIBERA-UN-RESULT1 SECTION.                                   SEM-0089
022500     MOVE REG-RESULTADO TO REG-RESULTADO-SORT
022600     MOVE RES-TOTAL TO SRT-TOTAL
022700     MOVE RES-SEQ   TO SRT-SEQ                                    SEM-0089
022800     RELEASE REG-RESULTADO-SORT
022900     ADD 1 TO WKS-REG-LEIDOS
023000     PERFORM 220-LEE-RESULT1.
023100 225-LIBERA-UN-RESULT1-E.    EXIT.
023200
023300*-----> SERIE 600 RECIBE LOS RENGLONES YA ORDENADOS, ASIGNA RANGO
023400*       ES LA OUTPUT PROCEDURE DEL SORT: ABRE RESULT2 Y, POR CADA
023500*       RENGLON QUE EL SORT YA DEVOLVIO ORDENADO, LE CALCULA EL
023600*       RANGO Y LO ESCRIBE EN RESULT2.
023700 600-RANQUEA-Y-ESCRIBE SECTION.
023800     OPEN OUTPUT RESULT2
023900     IF FS-RESULT2 NOT EQUAL ZEROS
024000        PERFORM 610-ERROR-APERTURA-DOS
024100     END-IF
024200     PERFORM 620-RETORNA-SORT
024300     PERFORM 615-RANQUEA-UN-RENGLON UNTIL FS-RESULT2 EQUAL '10'
024400     CLOSE RESULT2.
024500 600-RANQUEA-Y-ESCRIBE-E.    EXIT.
024600
024700*-----> 610 CORTA LA CORRIDA SI RESULT2 NO SE PUDO ABRIR; SIN
024800*       RESULT2 NO HAY DONDE DEJAR EL RESULTADO RANQUEADO.
024900 610-ERROR-APERTURA-DOS SECTION.
025000     DISPLAY WKS-RAYA
025100     DISPLAY "* ERROR AL ABRIR RESULT2, FS: " FS-RESULT2
025200     DISPLAY WKS-RAYA
025300     MOVE 91 TO RETURN-CODE
025400     STOP RUN.
025500 610-ERROR-APERTURA-DOS-E.   EXIT.
025600
025700*-----> 615 ES EL CUERPO DEL CICLO DE LA SERIE 600: CALCULA EL
025800*       RANGO DEL RENGLON QUE EL SORT ACABA DE DEVOLVER, LO
025900*       ESCRIBE EN RESULT2 Y PIDE EL SIGUIENTE RENGLON AL SORT.
026000 615-RANQUEA-UN-RENGLON SECTION.
026100     PERFORM 630-CALCULA-RANGO
026200     PERFORM 640-ESCRIBE-RESULT2
026300     PERFORM 620-RETORNA-SORT.
026400 615-RANQUEA-UN-RENGLON-E.   EXIT.
026500
026600*-----> 620 PIDE AL SORT EL SIGUIENTE RENGLON YA ORDENADO. CUANDO
026700*       EL SORT YA NO TIENE MAS RENGLONES, DEJA EL FILE STATUS DE
026800*       RESULT2 EN '10' PARA QUE 600 DETENGA EL CICLO.
026900 620-RETORNA-SORT SECTION.
027000     RETURN WORK-SORT INTO REG-RESULTADO-DOS
027100        AT END MOVE '10' TO FS-RESULT2
027200     END-RETURN.
027300 620-RETORNA-SORT-E.         EXIT.
027400
027500*-----> 630 CALCULA EL RANGO TIPO COMPETENCIA (SEM-0062): EL
027600*       PRIMER RENGLON SIEMPRE QUEDA EN EL RANGO IGUAL A SU
027700*       POSICION (1); A PARTIR DE AHI, UN RENGLON SOLO RECIBE UN
027800*       RANGO NUEVO SI SU TOTAL ES DISTINTO DEL TOTAL DEL
027900*       RENGLON ANTERIOR. DOS ESTUDIANTES CON EL MISMO TOTAL
028000*       QUEDAN CON EL MISMO RANGO, Y EL SIGUIENTE RANGO DISTINTO
028100*       SALTA HASTA LA POSICION REAL (POR EJEMPLO, SI DOS
028200*       ESTUDIANTES EMPATAN EN EL RANGO 3, EL SIGUIENTE QUEDA EN
028300*       EL RANGO 5, NO EN EL 4).
028400 630-CALCULA-RANGO SECTION.                                       SEM-0062
028500     ADD 1 TO WKS-POSICION
028600     IF WKS-ES-PRIMER-RENGLON
028700        MOVE WKS-POSICION TO WKS-RANGO-ACTUAL
028800        MOVE 'N' TO WKS-PRIMER-RENGLON
028900     ELSE
029000        IF RS2-TOTAL NOT = WKS-TOTAL-ANTERIOR
029100           MOVE WKS-POSICION TO WKS-RANGO-ACTUAL
029200        END-IF
029300     END-IF
029400     MOVE RS2-TOTAL        TO WKS-TOTAL-ANTERIOR
029500     MOVE WKS-RANGO-ACTUAL TO RS2-RANGO.
029600 630-CALCULA-RANGO-E.        EXIT.
029700
029800*-----> 640 ESCRIBE EL RENGLON YA RANQUEADO EN RESULT2. UN FS
029900*       DISTINTO DE '00' Y DE '10' ES UN ERROR REAL DE ESCRITURA
030000*       ('10' SOLO SE USA COMO SEÑAL DE FIN DE SORT EN ESTE
030100*       PROGRAMA, NUNCA LO DEVUELVE UN WRITE).
030200 640-ESCRIBE-RESULT2 SECTION.
030300     WRITE REG-RESULTADO-DOS
030400     IF FS-RESULT2 NOT EQUAL ZEROS AND FS-RESULT2 NOT EQUAL '10'
030500        DISPLAY "==> ERROR ESCRIBIENDO RESULT2, FS: " FS-RESULT2
030600           UPON CONSOLE
030700        MOVE 91 TO RETURN-CODE
030800     ELSE
030900        ADD 1 TO WKS-REG-ESCRITOS
031000     END-IF.
031100 640-ESCRIBE-RESULT2-E.      EXIT.
031200
031300*-----> SERIE 800 ESTADISTICAS DEL PASO 2
031400*       DESPUES DE QUE EL SORT TERMINA, REG-RESULTADO-DOS TODAVIA
031500*       CONTIENE EL ULTIMO RENGLON QUE SE ESCRIBIO EN RESULT2; SE
031600*       APROVECHA ESO (SEM-0139) PARA MOSTRAR EN CONSOLA EL
031700*       CAMPUS Y EL PERIODO ACADEMICO DE LA CORRIDA, SIN TENER
031800*       QUE VOLVER A ABRIR NINGUN ARCHIVO SOLO PARA ESO.
031900 800-ESTADISTICAS SECTION.
032000     DISPLAY WKS-RAYA
032100     DISPLAY "*              ESTADISTICAS EDU46021            *"
032200     DISPLAY WKS-RAYA
032300     DISPLAY "==> RENGLONES LEIDOS DE RESULT1 : " WKS-REG-LEIDOS
032400     DISPLAY "==> RENGLONES ESCRITOS A RESULT2 : " WKS-REG-ESCRITOS
032500     DISPLAY "==> CAMPUS DE LA CORRIDA         : " RS2-CAMPUS-COD SEM-0139
032600     DISPLAY "==> PERIODO ACADEMICO DE LA CORRIDA: "
032700             RS2-PERIODO-ACADEMICO                                SEM-0139
032800     DISPLAY WKS-RAYA.
032900 800-ESTADISTICAS-E.         EXIT.
033000
