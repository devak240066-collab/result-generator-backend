000100******************************************************************
000200* FECHA       : 14/08/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : EDUCACION SEMILLERO                              *
000500* PROGRAMA    : EDU46020                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PRIMER PASO DE LA CORRIDA DE RESULTADOS. LEE LA  *
000800*             : NOMINA DE ESTUDIANTES EN FORMATO CSV (ARCHIVO    *
000900*             : ROSTER), VALIDA EL ENCABEZADO (COLUMNAS ID,NAME  *
001000*             : Y LAS MATERIAS), VALIDA/AJUSTA CADA NOTA Y       *
001100*             : CALCULA TOTAL, PROMEDIO, LETRA Y ESTADO DE CADA  *
001200*             : ESTUDIANTE. EL RESULTADO QUEDA SIN ORDENAR EN    *
001300*             : RESULT1, LISTO PARA QUE EDU46021 LO ORDENE.      *
001400*             : DESDE SEM-0139 TAMBIEN DEJA EN MATCTRL Y EN CADA *
001500*             : RENGLON DE RESULT1 LOS DATOS DE TRAZABILIDAD DE  *
001600*             : LA CORRIDA (CAMPUS, PERIODO, FECHA/HORA, Y LOS   *
001700*             : CONTADORES DE RECHAZOS/ADVERTENCIAS), PARA QUE   *
001800*             : NINGUN DATO DE CONTROL QUEDE SOLO EN EL DISPLAY. *
001900*             :                                                 *
002000*             : ESTE PROGRAMA NO ORDENA NI IMPRIME NADA EN       *
002100*             : PAPEL; SOLO VALIDA, CALCULA Y DEJA LISTOS LOS    *
002200*             : DOS ARCHIVOS DE SALIDA PARA LOS SIGUIENTES DOS   *
002300*             : PASOS DE LA CORRIDA (EDU46021 Y EDU46022).       *
002400* ARCHIVOS    : ROSTER   - EDUC.SEM.ROSTER.ENTRA    (ENTRADA)    *
002500*             : RESULT1  - EDUC.SEM.RESULT.UNO      (SALIDA)     *
002600*             : MATCTRL  - EDUC.SEM.MATERIAS.CTRL   (SALIDA)     *
002700* PROGRAMA(S) : SIGUIENTE PASO ES EDU46021                       *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    EDU46020.
003100 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
003200 INSTALLATION.  DATACENTRO S.A. - DEPARTAMENTO EDUCACION.
003300 DATE-WRITTEN.  14/08/1989.
003400 DATE-COMPILED.
003500 SECURITY.      USO INTERNO - DEPARTAMENTO EDUCACION SEMILLERO.
003600******************************************************************
003700* BITACORA DE CAMBIOS                                            *
003800*  FECHA       INIC  TICKET    DESCRIPCION                       *
003900*  14/08/1989  EEDR  SEM-0046  CREACION INICIAL DEL PROGRAMA,    *
004000*                              REEMPLAZA EL LISTADO MANUAL DE    *
004100*                              NOTAS POR LECTURA DE ROSTER CSV.  *
004200*  02/11/1991  EEDR  SEM-0061  SE AGREGA VALIDACION DE ENCABEZADO*
004300*                              (ANTES SE ASUMIA ID,NAME FIJO).   *
004400*  19/06/1994  JOMR  SEM-0088  SE AGREGA RECORTE DE ESPACIOS EN  *
004500*                              NOMBRE DE MATERIA Y EN ID/NOMBRE. *
004600*  09/01/1999  EEDR  SEM-0115  Y2K: SE REVISO CAMPO DE FECHA DE  *
004700*                              CORRIDA (MAT-FC-AAMMDD), SE       *
004800*                              CONFIRMA QUE NO AFECTA EL CALCULO *
004900*                              DE NOTAS Y SOLO SE USA PARA       *
005000*                              BITACORA; SIN CAMBIO DE LOGICA.   *
005100*  22/03/2006  LMCH  SEM-0139  SE AGREGAN LOS CAMPOS DE          *
005200*                              TRAZABILIDAD DE LA CORRIDA        *
005300*                              (CAMPUS, PERIODO, ARCHIVO DE      *
005400*                              ORIGEN, AUDITORIA DE CARGA) A     *
005500*                              MATCTRL, REG-RENGLON-CSV Y        *
005600*                              RESULT1, Y SE AGREGA EL REGISTRO  *
005700*                              DE RECHAZOS/ADVERTENCIAS EN       *
005800*                              MATCTRL PARA QUE EDU46022 LOS     *
005900*                              PUEDA INCLUIR EN SU RESUMEN.      *
006000*  22/03/2006  LMCH  SEM-0140  SE AJUSTA CLAMP DE NOTA FUERA DE  *
006100*                              RANGO (ANTES SOLO RECHAZABA EL    *
006200*                              RENGLON COMPLETO), Y SE DEJA LA   *
006300*                              OBSERVACION CORRESPONDIENTE EN    *
006400*                              RES-OBSERVACIONES DE RESULT1.     *
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700*------>  CONFIGURATION SECTION ESTANDAR DEL DEPARTAMENTO. ESTE
006800*         PASO NO IMPRIME REPORTE EN PAPEL, PERO SE DEJA EL
006900*         MNEMONICO DE SALTO DE PAGINA PORQUE ES UNA COPIA DE LA
007000*         PLANTILLA DE PROGRAMA BATCH DEL DEPARTAMENTO (SEM-0139).
007100*         TODOS LOS PROGRAMAS BATCH DE ESTE DEPARTAMENTO ARRANCAN
007200*         DE LA MISMA PLANTILLA, AUNQUE ALGUNOS, COMO ESTE, NO
007300*         USEN TODAVIA EL MNEMONICO DE IMPRESORA.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900*------>  ROSTER ES EL CSV QUE MANDA EL AREA DE REGISTRO; SE LEE
008000*         COMO LINE SEQUENTIAL PORQUE LLEGA EN FORMATO TEXTO Y
008100*         CADA RENGLON PUEDE TRAER UN NUMERO DISTINTO DE MATERIAS
008200*         (EL ANCHO REAL DEL RENGLON NO ES FIJO).
008300     SELECT ROSTER   ASSIGN TO ROSTER
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS  IS FS-ROSTER.
008600*------>  RESULT1 ES EL RESULTADO SIN ORDENAR, UN RENGLON POR
008700*         ESTUDIANTE, QUE SIRVE DE ENTRADA AL PASO 2 (EDU46021).
008800     SELECT RESULT1  ASSIGN TO RESULT1
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS  IS FS-RESULT1.
009100*------>  MATCTRL ES EL CATALOGO DE MATERIAS Y CONTROL DE LA
009200*         CORRIDA QUE LEE EDU46022 PARA ARMAR SUS ENCABEZADOS Y
009300*         SU RESUMEN; SE ESCRIBE UN SOLO RENGLON POR CORRIDA.
009400     SELECT MATCTRL  ASSIGN TO MATCTRL
009500            ORGANIZATION IS SEQUENTIAL
009600            FILE STATUS  IS FS-MATCTRL.
009700 DATA DIVISION.
009800 FILE SECTION.
009900*------>  LA FD DE ROSTER SE DEJA COMO UN SOLO CAMPO DE TEXTO
010000*         PORQUE EL NUMERO DE MATERIAS (Y POR LO TANTO EL ANCHO
010100*         REAL DEL RENGLON) VARIA DE CORRIDA EN CORRIDA; EL
010200*         PARTIDO POR TOKENS SE HACE EN WORKING-STORAGE (SERIE
010300*         350/360/365/370), NO AQUI EN LA FD.
010400 FD  ROSTER.
010500 01  REG-LINEA-ROSTER.
010600     05  REG-LINEA-ROSTER-TXT      PIC X(316).
010700     05  FILLER                    PIC X(004).
010800*------>  RESULT1 Y MATCTRL COMPARTEN COPYBOOKS CON OTROS PASOS
010900*         DE LA CORRIDA (EDU46021 LOS LEE O LOS VUELVE A ESCRIBIR,
011000*         EDU46022 SOLO LOS LEE). POR ESO NO SE DUPLICA EL LAYOUT
011100*         EN CADA PROGRAMA, SINO QUE SE COPIA DEL MISMO COPYBOOK.
011200 FD  RESULT1.
011300     COPY EDU46RES.
011400 FD  MATCTRL.
011500     COPY EDU46MAT.
011600 WORKING-STORAGE SECTION.
011700******************************************************************
011800*                S E C C I O N    D E    C O P Y S               *
011900******************************************************************
012000*------>  REG-RENGLON-CSV (COPY EDU46REG) GUARDA EL RENGLON CRUDO
012100*         DEL ROSTER YA PARTIDO EN TOKENS, MAS LOS CAMPOS DE
012200*         AUDITORIA DE CARGA Y DE ESTADO DE VALIDACION QUE SE
012300*         AGREGARON EN SEM-0139. ES LA UNICA COPIA DE TRABAJO;
012400*         NO EXISTE UN ARCHIVO FISICO CON ESTE NOMBRE, SE USA
012500*         SOLO MIENTRAS SE LEE Y SE VALIDA CADA RENGLON.
012600     COPY EDU46REG.
012700*------->          VARIABLES DE FILE STATUS NORMAL
012800*         FS-xxx ES EL FILE STATUS DE DOS DIGITOS QUE DEVUELVE EL
012900*         COMPILADOR EN CADA OPEN/READ/WRITE/CLOSE. SE EVALUA EN
013000*         LAS SERIES 210/495/800 DE ESTE PROGRAMA. '00' SIGNIFICA
013100*         OPERACION CORRECTA; CUALQUIER OTRO VALOR SE CONSIDERA
013200*         ERROR Y CORTA LA CORRIDA.
013300 01  FS-ROSTER                     PIC 9(02) VALUE ZEROS.
013400 01  FS-RESULT1                    PIC 9(02) VALUE ZEROS.
013500 01  FS-MATCTRL                    PIC 9(02) VALUE ZEROS.
013600*------->          VARIABLES DE FILE STATUS EXTENDIDO
013700*         FSE-xxx AMPLIA EL FILE STATUS NORMAL CON EL CODIGO DE
013800*         RETORNO, FUNCION Y FEEDBACK QUE DEVUELVE LA RUTINA DE
013900*         MENSAJES DEL DEPARTAMENTO (DEBD1R00) CUANDO UN OPEN
014000*         FALLA; SOLO SE USA DENTRO DE 210-EVALUA-FS-APERTURA.
014100 01  FSE-ROSTER.
014200     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
014300     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
014400     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
014500     02  FILLER                    PIC X(04) VALUE SPACES.
014600 01  FSE-RESULT1.
014700     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
014800     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
014900     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
015000     02  FILLER                    PIC X(04) VALUE SPACES.
015100 01  FSE-MATCTRL.
015200     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
015300     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
015400     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
015500     02  FILLER                    PIC X(04) VALUE SPACES.
015600*--->  VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
015700*      LOS CUATRO SE PASAN SIEMPRE JUNTOS A DEBD1R00: PROGRAMA Y
015800*      ARCHIVO IDENTIFICAN QUIEN LLAMA, ACCION DICE QUE SE ESTABA
015900*      HACIENDO (OPEN/READ/WRITE) Y LLAVE QUEDA LIBRE PARA CUANDO
016000*      EL ERROR VENGA DE UN ARCHIVO INDEXADO CON LLAVE DE ACCESO.
016100*      SE DEJAN A NIVEL 77 PORQUE NINGUNO TIENE SUBORDINADOS; ES
016200*      LA COSTUMBRE DEL DEPARTAMENTO PARA LAS VARIABLES ESCALARES
016300*      DE USO GENERAL QUE NO FORMAN PARTE DE NINGUN GRUPO.
016400 77  PROGRAMA                      PIC X(08) VALUE 'EDU46020'.
016500 77  ARCHIVO                       PIC X(08) VALUE SPACES.
016600 77  ACCION                        PIC X(10) VALUE SPACES.
016700 77  LLAVE                         PIC X(32) VALUE SPACES.
016800*------->             CONTADORES DE LA CORRIDA
016900*         SE IMPRIMEN EN 800-ESTADISTICAS Y, DESDE SEM-0139, SE
017000*         COPIAN TAMBIEN A MATCTRL PARA QUE EDU46022 LOS PUEDA
017100*         MOSTRAR EN EL RESUMEN IMPRESO SIN DEPENDER DE QUE EL
017200*         DISPLAY DE ESTE PASO SE HAYA GUARDADO EN UNA BITACORA
017300*         DE OPERACION. TODOS SON COMP-3 PORQUE SE ESCRIBEN EN
017400*         UN ARCHIVO DE SALIDA (MATCTRL) Y NO SOLO SE USAN EN
017500*         MEMORIA.
017600 01  WKS-CONTADORES.
017700     05  WKS-REG-LEIDOS            PIC 9(05) COMP-3 VALUE ZEROS.
017800     05  WKS-REG-ACEPTADOS         PIC 9(05) COMP-3 VALUE ZEROS.
017900     05  WKS-REG-OMITIDOS          PIC 9(05) COMP-3 VALUE ZEROS.
018000     05  WKS-ADVERTENCIAS          PIC 9(05) COMP-3 VALUE ZEROS.
018100     05  FILLER                    PIC X(04)        VALUE SPACES.
018200*------->             INDICES Y PUNTEROS DE TRABAJO
018300*         TODOS SE DECLARAN COMP PORQUE SOLO SE USAN PARA CONTAR
018400*         Y PARA RECORRER LA LINEA CARACTER POR CARACTER; NINGUNO
018500*         SE ESCRIBE EN UN ARCHIVO DE SALIDA, POR ESO NO NECESITAN
018600*         SER COMP-3.
018700 01  WKS-INDICES.
018800     05  WKS-I                     PIC 9(02) COMP   VALUE ZEROS.
018900     05  WKS-LONGITUD-LINEA        PIC 9(03) COMP   VALUE ZEROS.
019000     05  WKS-PUNTERO               PIC 9(03) COMP   VALUE ZEROS.
019100     05  WKS-CONT-ESPACIOS         PIC 9(02) COMP   VALUE ZEROS.
019200     05  WKS-LEN-TOKEN             PIC 9(02) COMP   VALUE ZEROS.
019300     05  FILLER                    PIC X(04)        VALUE SPACES.
019400*-------------------->  VISTA ALTERNA DE LOS INDICES, COMO UNA
019500*         SOLA CADENA, PARA EL DISPLAY DE DEPURACION QUE SE
019600*         AGREGA DE VEZ EN CUANDO AL PROBAR CAMBIOS EN EL
019700*         RECORTE DE TOKENS (SEM-0139).
019800     05  WKS-INDICES-ALT REDEFINES WKS-INDICES.
019900         10  FILLER                PIC X(14).
020000*------->             AREAS DE TRABAJO DEL RECORTE DE TOKENS
020100*         WKS-TOKEN-TEMP RECIBE EL TOKEN YA SIN ESPACIOS A LA
020200*         IZQUIERDA (370-RECORTA-TOKEN); WKS-TOKEN-MAYUS RECIBE
020300*         UNA COPIA EN MAYUSCULAS PARA COMPARAR 'ID'/'NAME' SIN
020400*         IMPORTAR COMO VINO CAPITALIZADO EL ENCABEZADO EN EL
020500*         ARCHIVO DE ENTRADA.
020600*         AMBOS SON ESCALARES SIN SUBORDINADOS, POR ESO NIVEL 77.
020700 77  WKS-TOKEN-TEMP                PIC X(15) VALUE SPACES.
020800 77  WKS-TOKEN-MAYUS               PIC X(15) VALUE SPACES.
020900*------->             CONTROLADOR DE LECTURAS Y EVALUACIONES
021000*         WKS-FIN-ROSTER SE ENCIENDE CUANDO READ ROSTER LLEGA AL
021100*         FINAL DEL ARCHIVO (SERIE 405). WKS-TODO-APROBADO SE
021200*         REINICIA EN CADA ESTUDIANTE (SERIE 500) Y SE APAGA EN
021300*         505 SI ALGUNA MATERIA QUEDA POR DEBAJO DE LA MINIMA.
021400 01  WKS-FLAGS.
021500     05  WKS-FIN-ROSTER            PIC X(01) VALUE 'N'.
021600         88  WKS-ES-FIN-ROSTER               VALUE 'S'.
021700     05  WKS-TODO-APROBADO         PIC X(01) VALUE 'S'.
021800         88  WKS-PASA-TODAS                  VALUE 'S'.
021900     05  FILLER                    PIC X(04) VALUE SPACES.
022000*-------------------->  VISTA ALTERNA DE LOS INDICADORES, JUNTOS
022100*         EN UNA SOLA POSICION DE DOS CARACTERES, PARA QUE LOS
022200*         DISPLAY DE DEPURACION LOS MUESTREN UNO JUNTO AL OTRO
022300*         SIN TENER QUE CALIFICAR CADA BANDERA POR SEPARADO
022400*         (SEM-0139).
022500 01  WKS-FLAGS-ALT REDEFINES WKS-FLAGS.
022600     05  WKS-FLAGS-TEXTO           PIC X(06).
022700*------->  NOTA NUMERICA DE TRABAJO, USADA SOLO MIENTRAS SE
022800*          CONVIERTE EL TOKEN DE TEXTO A NUMERO EN 430-OBTIENE-NOTA.
022900*          SE DECLARA APARTE PORQUE SE REUTILIZA UNA VEZ POR CADA
023000*          MATERIA DE CADA ESTUDIANTE, Y NO TIENE SENTIDO QUE
023100*          FORME PARTE DE UN GRUPO.
023200 77  WKS-NOTA-NUM                  PIC 9(03) VALUE ZEROS.
023300*------->             FECHA Y HORA DE LA CORRIDA (PARA MATCTRL)
023400*         SE CAPTURAN UNA SOLA VEZ, AL VALIDAR EL ENCABEZADO
023500*         (SERIE 310), Y SE USAN TANTO PARA MAT-FC-AAMMDD/
023600*         MAT-HORA-CORRIDA COMO PARA LOS CAMPOS DE AUDITORIA DE
023700*         CADA RENGLON DE RESULT1 (RES-FECHA-PROCESO/RES-HORA-
023800*         PROCESO, SEM-0139).
023900 01  WKS-FECHA-SISTEMA.
024000     05  WKS-FS-AAMMDD             PIC 9(06).
024100*-------------------->  VISTA ALTERNA FECHA SISTEMA (AAMMDD)
024200     05  WKS-FS-PARTES REDEFINES WKS-FS-AAMMDD.
024300         10  WKS-FS-ANIO-CORTO     PIC 9(02).
024400         10  WKS-FS-MES-SIS        PIC 9(02).
024500         10  WKS-FS-DIA-SIS        PIC 9(02).
024600     05  FILLER                    PIC X(04).
024700*------->  HORA DE SISTEMA, ESCALAR SIN SUBORDINADOS (NIVEL 77).
024800 77  WKS-HORA-SISTEMA              PIC 9(06) VALUE ZEROS.
024900*------->  RAYA DE SEPARACION USADA EN TODOS LOS DISPLAY DE ERROR
025000*          Y DE ESTADISTICAS DE ESTE PROGRAMA, PARA QUE RESALTEN
025100*          EN LA SALIDA DE CONSOLA DEL JCL.
025200 77  WKS-RAYA                      PIC X(55) VALUE ALL '='.
025300 PROCEDURE DIVISION.
025400*-----> SERIE 100 ES EL CONTROL MAESTRO DEL PASO 1: ABRE, LEE EL
025500*       ENCABEZADO, LEE Y PROCESA CADA RENGLON DE DETALLE, IMPRIME
025600*       LAS ESTADISTICAS Y CIERRA. NO TIENE LOGICA DE NEGOCIO
025700*       PROPIA; SOLO ORQUESTA LAS DEMAS SERIES EN ORDEN. CUALQUIER
025800*       CONDICION DE ERROR GRAVE (ARCHIVO VACIO, ENCABEZADO
025900*       INVALIDO, FALLA DE OPEN/WRITE) CORTA LA CORRIDA DESDE
026000*       ADENTRO DE LA SERIE QUE LA DETECTA, NUNCA REGRESA AQUI.
026100 100-PRINCIPAL SECTION.
026200     PERFORM 200-APERTURA-ARCHIVOS
026300     PERFORM 300-LEE-ENCABEZADO
026400     PERFORM 400-LEE-Y-PROCESA-DETALLE
026500     PERFORM 800-ESTADISTICAS
026600     PERFORM 900-CIERRA-ARCHIVOS
026700     STOP RUN.
026800 100-PRINCIPAL-E.            EXIT.
026900
027000*-----> SERIE 200 ABRE LOS ARCHIVOS DEL PASO 1 Y VALIDA SU FS
027100*       LOS TRES ARCHIVOS SE ABREN JUNTOS Y SE EVALUAN JUNTOS EN
027200*       210 PORQUE UN FALLO DE OPEN EN CUALQUIERA DE LOS TRES
027300*       IMPIDE CONTINUAR LA CORRIDA. LA SECUENCIA ES SIEMPRE
027400*       ROSTER (ENTRADA), RESULT1 Y MATCTRL (SALIDA), EN ESE
027500*       ORDEN, PORQUE ASI ESTA DECLARADO EL FILE-CONTROL.
027600 200-APERTURA-ARCHIVOS SECTION.
027700     OPEN INPUT  ROSTER
027800     OPEN OUTPUT RESULT1
027900     OPEN OUTPUT MATCTRL
028000     PERFORM 210-EVALUA-FS-APERTURA.
028100 200-APERTURA-ARCHIVOS-E.    EXIT.
028200
028300*-----> 210 REVISA EL FILE STATUS DE CADA OPEN POR SEPARADO. SI
028400*       ALGUNO VINO DISTINTO DE CERO SE LLAMA A LA RUTINA DE
028500*       MENSAJES DEL DEPARTAMENTO (DEBD1R00) PARA QUE DEJE SU
028600*       PROPIA BITACORA EN EL LOG CENTRAL, Y LUEGO SE CORTA LA
028700*       CORRIDA. LOS TRES IF SON INDEPENDIENTES (NO EXCLUYENTES)
028800*       PORQUE PODRIA FALLAR MAS DE UN ARCHIVO A LA VEZ, POR
028900*       EJEMPLO SI EL DISCO DE SALIDA ESTA LLENO.
029000 210-EVALUA-FS-APERTURA SECTION.
029100     IF FS-ROSTER NOT EQUAL ZEROS
029200        MOVE 'OPEN'   TO ACCION
029300        MOVE 'ROSTER' TO ARCHIVO
029400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
029500             LLAVE, FS-ROSTER, FSE-ROSTER
029600        PERFORM 220-ERRORES-APERTURA
029700     END-IF
029800     IF FS-RESULT1 NOT EQUAL ZEROS
029900        MOVE 'OPEN'    TO ACCION
030000        MOVE 'RESULT1' TO ARCHIVO
030100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
030200             LLAVE, FS-RESULT1, FSE-RESULT1
030300        PERFORM 220-ERRORES-APERTURA
030400     END-IF
030500     IF FS-MATCTRL NOT EQUAL ZEROS
030600        MOVE 'OPEN'    TO ACCION
030700        MOVE 'MATCTRL' TO ARCHIVO
030800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
030900             LLAVE, FS-MATCTRL, FSE-MATCTRL
031000        PERFORM 220-ERRORES-APERTURA
031100     END-IF.
031200 210-EVALUA-FS-APERTURA-E.   EXIT.
031300
031400*-----> 220 IMPRIME EL MENSAJE DE ERROR DE APERTURA EN CONSOLA Y
031500*       TERMINA LA CORRIDA CON RETURN-CODE 91, EL CODIGO QUE EL
031600*       JCL DEL DEPARTAMENTO RECONOCE COMO "FALLO DE ARCHIVO" EN
031700*       TODOS SUS PROCEDIMIENTOS BATCH, NO SOLO EN ESTE. SE LLAMA
031800*       A 900-CIERRA-ARCHIVOS ANTES DE STOP RUN PARA QUE LOS
031900*       ARCHIVOS QUE SI SE ALCANZARON A ABRIR QUEDEN CERRADOS.
032000 220-ERRORES-APERTURA SECTION.
032100     DISPLAY WKS-RAYA                                 UPON CONSOLE
032200     DISPLAY "* ERROR AL ABRIR UN ARCHIVO DEL PASO 1 *" UPON CONSOLE
032300     DISPLAY "* ARCHIVO: " ARCHIVO                      UPON CONSOLE
032400     DISPLAY WKS-RAYA                                 UPON CONSOLE
032500     MOVE 91 TO RETURN-CODE
032600     PERFORM 900-CIERRA-ARCHIVOS
032700     STOP RUN.
032800 220-ERRORES-APERTURA-E.     EXIT.
032900
033000*-----> SERIE 300 LEE Y VALIDA EL PRIMER RENGLON (ENCABEZADO)
033100*       EL ENCABEZADO TRAE LOS NOMBRES DE LAS MATERIAS QUE SE
033200*       VAN A CALIFICAR EN ESTA CORRIDA; SI EL ROSTER LLEGA
033300*       VACIO, O EL ENCABEZADO NO TRAE ID/NAME, LA CORRIDA SE
033400*       CORTA PORQUE NO HABRIA COLUMNAS QUE PROCESAR. EL RENGLON
033500*       DE ENCABEZADO SI SE CUENTA EN WKS-REG-LEIDOS, PORQUE ESE
033600*       CONTADOR REFLEJA CUANTOS RENGLONES TRAJO EL ARCHIVO, NO
033700*       CUANTOS SE CONVIRTIERON EN ESTUDIANTES.
033800 300-LEE-ENCABEZADO SECTION.
033900     READ ROSTER
034000        AT END
034100           DISPLAY "==> EL ARCHIVO ROSTER LLEGO VACIO" UPON CONSOLE
034200           MOVE 91 TO RETURN-CODE
034300           PERFORM 900-CIERRA-ARCHIVOS
034400           STOP RUN
034500     END-READ
034600     ADD 1 TO WKS-REG-LEIDOS
034700     PERFORM 350-CALCULA-LONGITUD
034800     PERFORM 360-PARTE-RENGLON
034900     PERFORM 310-VALIDA-ENCABEZADO.
035000 300-LEE-ENCABEZADO-E.       EXIT.
035100
035200*-----> 310 VALIDA QUE LAS DOS PRIMERAS COLUMNAS DEL ENCABEZADO
035300*       SEAN ID Y NAME (SIN IMPORTAR MAYUSCULA/MINUSCULA), CARGA
035400*       EL CATALOGO DE MATERIAS EN REG-MATERIAS Y DEJA ESTAMPADA
035500*       LA FECHA/HORA DE LA CORRIDA. DESDE SEM-0139 TAMBIEN SE
035600*       INICIALIZA TODO EL CATALOGO Y SE LLENAN LOS CAMPOS DE
035700*       AUDITORIA (ARCHIVO DE ORIGEN, VERSION DE LAYOUT, ESTADO)
035800*       ANTES DE CALCULAR EL NUMERO DE MATERIAS.
035900*       EL TOPE DE 20 MATERIAS EXISTE PORQUE MAT-TABLA-MATERIAS
036000*       (Y RES-NOTA-TABLA EN RESULT1) SOLO TIENEN 20 POSICIONES;
036100*       UN ENCABEZADO CON MAS COLUMNAS SIMPLEMENTE IGNORA LAS
036200*       MATERIAS DE MAS, SIN RECHAZAR EL RENGLON.
036300 310-VALIDA-ENCABEZADO SECTION.                                   SEM-0061
036400     INITIALIZE REG-MATERIAS
036500     IF CSV-CANT-TOKENS < 3
036600        PERFORM 320-RECHAZA-ENCABEZADO
036700     END-IF
036800*------>  SE COMPARA EN MAYUSCULAS PARA QUE "Id", "id" O "ID"
036900*         SEAN TODOS VALIDOS COMO PRIMERA COLUMNA.
037000     MOVE CSV-TOKEN(1) TO WKS-TOKEN-MAYUS
037100     INSPECT WKS-TOKEN-MAYUS CONVERTING
037200             'abcdefghijklmnopqrstuvwxyz' TO
037300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
037400     IF WKS-TOKEN-MAYUS (1:2) NOT = 'ID'
037500        PERFORM 320-RECHAZA-ENCABEZADO
037600     END-IF
037700     MOVE CSV-TOKEN(2) TO WKS-TOKEN-MAYUS
037800     INSPECT WKS-TOKEN-MAYUS CONVERTING
037900             'abcdefghijklmnopqrstuvwxyz' TO
038000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
038100     IF WKS-TOKEN-MAYUS (1:4) NOT = 'NAME'
038200        PERFORM 320-RECHAZA-ENCABEZADO
038300     END-IF
038400*------>  EL NUMERO DE MATERIAS ES EL TOTAL DE TOKENS MENOS LAS
038500*         DOS COLUMNAS FIJAS (ID Y NAME).
038600     COMPUTE MAT-NUM-MATERIAS = CSV-CANT-TOKENS - 2
038700     IF MAT-NUM-MATERIAS > 20
038800        MOVE 20 TO MAT-NUM-MATERIAS
038900     END-IF
039000     PERFORM 315-CARGA-MATERIA VARYING MTX FROM 1 BY 1
039100             UNTIL MTX > MAT-NUM-MATERIAS
039200     ACCEPT WKS-FS-AAMMDD   FROM DATE                             SEM-0115
039300     ACCEPT WKS-HORA-SISTEMA FROM TIME                            SEM-0115
039400     MOVE WKS-FS-AAMMDD     TO MAT-FC-AAMMDD                      SEM-0115
039500     MOVE WKS-HORA-SISTEMA  TO MAT-HORA-CORRIDA
039600*------>  AUDITORIA DE LA CORRIDA (SEM-0139). EL CAMPUS Y EL
039700*         PERIODO ACADEMICO QUEDAN EN BLANCO PORQUE ESTE SITIO
039800*         TODAVIA NO LOS RECIBE COMO PARAMETRO DE OPERACION; EL
039900*         CAMPO QUEDA LISTO PARA EL DIA QUE SE AGREGUE ESE PASO
040000*         SIN TENER QUE VOLVER A TOCAR EL LAYOUT DE MATCTRL.
040100     MOVE 'ROSTER'          TO MAT-ARCHIVO-ORIGEN                 SEM-0139
040200     MOVE 1                TO MAT-VERSION-LAYOUT                  SEM-0139
040300     SET MAT-CORRIDA-ACTIVA TO TRUE.                              SEM-0139
040400 310-VALIDA-ENCABEZADO-E.    EXIT.
040500
040600*-----> 315 CARGA UN NOMBRE DE MATERIA DEL ENCABEZADO A LA TABLA
040700*       DEL CATALOGO; MTX ES EL NUMERO DE MATERIA (1 A 20) Y TKX
040800*       ES LA POSICION DEL TOKEN QUE LE CORRESPONDE (SALTANDO LOS
040900*       DOS PRIMEROS TOKENS, QUE SON ID Y NAME). POR EJEMPLO, LA
041000*       MATERIA 1 ESTA EN EL TOKEN 3, LA MATERIA 2 EN EL TOKEN 4,
041100*       Y ASI SUCESIVAMENTE.
041200 315-CARGA-MATERIA SECTION.                                       SEM-0061
041300     SET TKX TO MTX
041400     SET TKX UP BY 2
041500     PERFORM 370-RECORTA-TOKEN
041600     MOVE CSV-TOKEN(TKX) TO MAT-NOMBRE-MATERIA(MTX).
041700 315-CARGA-MATERIA-E.        EXIT.
041800
041900*-----> 320 SE DISPARA CUANDO EL ENCABEZADO NO TRAE LAS COLUMNAS
042000*       MINIMAS (ID,NAME,<AL MENOS UNA MATERIA>). CORTA LA
042100*       CORRIDA PORQUE SIN ENCABEZADO VALIDO NO HAY COMO SABER
042200*       QUE MATERIAS SE ESTAN CALIFICANDO NI EN QUE COLUMNA
042300*       VIENE EL ID O EL NOMBRE DE CADA ESTUDIANTE.
042400 320-RECHAZA-ENCABEZADO SECTION.                                  SEM-0061
042500     DISPLAY WKS-RAYA                                  UPON CONSOLE
042600     DISPLAY "* EL ENCABEZADO DEL ROSTER NO ES VALIDO  *" UPON CONSOLE
042700     DISPLAY "* SE ESPERA: ID,NAME,<MATERIA1>,...      *" UPON CONSOLE
042800     DISPLAY WKS-RAYA                                  UPON CONSOLE
042900     MOVE 91 TO RETURN-CODE
043000     PERFORM 900-CIERRA-ARCHIVOS
043100     STOP RUN.
043200 320-RECHAZA-ENCABEZADO-E.   EXIT.
043300
043400*-----> SERIE 350/360/370 SON RUTINAS GENERICAS DE UN RENGLON CSV
043500*       SE USAN TANTO PARA EL ENCABEZADO (SERIE 300) COMO PARA
043600*       CADA RENGLON DE DETALLE (SERIE 400), PORQUE EN AMBOS
043700*       CASOS HAY QUE CALCULAR LA LONGITUD REAL DE LA LINEA,
043800*       PARTIRLA POR COMAS Y RECORTAR ESPACIOS DE UN TOKEN.
043900*       DESDE SEM-0139 350 TAMBIEN DEJA LA LONGITUD CALCULADA EN
044000*       CSV-LONGITUD-RENGLON PARA QUE QUEDE JUNTO AL RENGLON EN
044100*       CASO DE QUE HAYA QUE REVISARLO EN UN DUMP DE MEMORIA.
044200 350-CALCULA-LONGITUD SECTION.
044300*------>  SE ARRANCA DESDE EL ANCHO MAXIMO DE LA FD (320, 316 DE
044400*         DATO MAS 4 DE FILLER) Y SE VA RECORTANDO UN CARACTER A
044500*         LA VEZ MIENTRAS EL RENGLON TERMINE EN ESPACIOS.
044600     MOVE 320 TO WKS-LONGITUD-LINEA
044700     PERFORM 355-ACORTA-LONGITUD
044800        UNTIL REG-LINEA-ROSTER (WKS-LONGITUD-LINEA:1)
044900                   NOT = SPACE
045000             OR WKS-LONGITUD-LINEA = 1
045100     MOVE WKS-LONGITUD-LINEA TO CSV-LONGITUD-RENGLON.             SEM-0139
045200 350-CALCULA-LONGITUD-E.     EXIT.
045300
045400*-----> 355 RECORTA UN ESPACIO DE COLA A LA VEZ; SE LLAMA DESDE
045500*       350 HASTA ENCONTRAR UN CARACTER QUE NO SEA ESPACIO. SE
045600*       DEJA COMO RUTINA APARTE (EN VEZ DE UN INLINE PERFORM)
045700*       PORQUE ASI LO HACE EL RESTO DEL DEPARTAMENTO PARA TODO
045800*       CICLO QUE AVANZA UN CONTADOR.
045900 355-ACORTA-LONGITUD SECTION.
046000     SUBTRACT 1 FROM WKS-LONGITUD-LINEA.
046100 355-ACORTA-LONGITUD-E.      EXIT.
046200
046300*-----> 360 PARTE EL RENGLON YA MEDIDO EN TOKENS SEPARADOS POR
046400*       COMA, GUARDANDOLOS EN LA TABLA CSV-TOKEN. SE TOPA EN 22
046500*       TOKENS (EL MAXIMO DE LA TABLA) O CUANDO SE LLEGA AL
046600*       FINAL DE LA LINEA, LO QUE PASE PRIMERO. TAMBIEN MARCA EL
046700*       RENGLON COMO PENDIENTE DE VALIDAR (SEM-0139), BANDERA QUE
046800*       410 CAMBIA A VALIDO O RECHAZADO SEGUN LO QUE ENCUENTRE.
046900 360-PARTE-RENGLON SECTION.
047000     MOVE 1     TO WKS-PUNTERO
047100     MOVE ZEROS TO CSV-CANT-TOKENS
047200     SET CSV-VALIDACION-PENDIENTE TO TRUE                         SEM-0139
047300     PERFORM 365-PARTE-UN-TOKEN VARYING TKX FROM 1 BY 1
047400             UNTIL TKX > 22 OR WKS-PUNTERO > WKS-LONGITUD-LINEA.
047500 360-PARTE-RENGLON-E.        EXIT.
047600
047700*-----> 365 PARTE UN SOLO TOKEN CON UNSTRING, AVANZANDO EL
047800*       PUNTERO DE LECTURA DENTRO DE LA LINEA Y LLEVANDO LA
047900*       CUENTA DE TOKENS PARTIDOS HASTA AHORA. EL TOKEN SE LIMPIA
048000*       A ESPACIOS ANTES DEL UNSTRING PARA QUE NO QUEDE BASURA DE
048100*       UN RENGLON ANTERIOR SI EL TOKEN NUEVO ES MAS CORTO.
048200 365-PARTE-UN-TOKEN SECTION.
048300     MOVE SPACES TO CSV-TOKEN(TKX)
048400     UNSTRING REG-LINEA-ROSTER (1:WKS-LONGITUD-LINEA)
048500              DELIMITED BY ','
048600              INTO CSV-TOKEN(TKX)
048700              WITH POINTER WKS-PUNTERO
048800     END-UNSTRING
048900     ADD 1 TO CSV-CANT-TOKENS.
049000 365-PARTE-UN-TOKEN-E.       EXIT.
049100
049200*-----> 370 RECORTA LOS ESPACIOS A LA IZQUIERDA DE UN TOKEN (EL
049300*       CSV DE ENTRADA A VECES TRAE UN ESPACIO DESPUES DE LA
049400*       COMA, POR EJEMPLO "ID, NAME"). SI EL TOKEN ES TODO
049500*       ESPACIOS SE DEJA IGUAL, PARA NO PERDER LA MARCA DE TOKEN
049600*       EN BLANCO; POR ESO LA CONDICION EXIGE QUE LOS ESPACIOS
049700*       CONTADOS SEAN MENOS DE 15 (EL ANCHO COMPLETO DEL TOKEN).
049800 370-RECORTA-TOKEN SECTION.                                       SEM-0088
049900     MOVE ZEROS TO WKS-CONT-ESPACIOS
050000     INSPECT CSV-TOKEN(TKX) TALLYING WKS-CONT-ESPACIOS
050100             FOR LEADING SPACES
050200     IF WKS-CONT-ESPACIOS > ZEROS AND WKS-CONT-ESPACIOS < 15
050300        MOVE SPACES TO WKS-TOKEN-TEMP
050400        MOVE CSV-TOKEN(TKX) (WKS-CONT-ESPACIOS + 1:)
050500             TO WKS-TOKEN-TEMP
050600        MOVE WKS-TOKEN-TEMP TO CSV-TOKEN(TKX)
050700     END-IF.
050800 370-RECORTA-TOKEN-E.        EXIT.
050900
051000*-----> SERIE 400 LEE Y PROCESA CADA RENGLON DE DETALLE
051100*       CONTROLA EL CICLO PRINCIPAL DE LECTURA: LEE EL PRIMER
051200*       RENGLON DE DETALLE Y LUEGO REPITE PROCESAR+LEER HASTA
051300*       QUE EL ROSTER SE ACABE. EL ENCABEZADO YA SE LEYO Y SE
051400*       VALIDO EN LA SERIE 300, ASI QUE AQUI SOLO SE TRATA CON
051500*       RENGLONES DE ESTUDIANTES.
051600 400-LEE-Y-PROCESA-DETALLE SECTION.
051700     PERFORM 405-LEE-SIGUIENTE-RENGLON
051800     PERFORM 415-CICLO-DETALLE UNTIL WKS-ES-FIN-ROSTER.
051900 400-LEE-Y-PROCESA-DETALLE-E. EXIT.
052000
052100*-----> 405 LEE UN RENGLON DE DETALLE Y CUENTA LOS LEIDOS. NO
052200*       CUENTA EL RENGLON DE "FIN DE ARCHIVO" PORQUE ESE NO ES
052300*       UN RENGLON REAL DEL ROSTER, SOLO LA SEÑAL DE QUE YA NO
052400*       HAY MAS DATOS QUE LEER.
052500 405-LEE-SIGUIENTE-RENGLON SECTION.
052600     READ ROSTER
052700        AT END SET WKS-ES-FIN-ROSTER TO TRUE
052800     END-READ
052900     IF NOT WKS-ES-FIN-ROSTER
053000        ADD 1 TO WKS-REG-LEIDOS
053100     END-IF.
053200 405-LEE-SIGUIENTE-RENGLON-E. EXIT.
053300
053400*-----> 410 PROCESA UN RENGLON DE DETALLE. UN RENGLON EN BLANCO O
053500*       CON MENOS DE DOS TOKENS (NI SIQUIERA ID Y NAME) SE
053600*       CUENTA COMO OMITIDO Y NO SE ESCRIBE EN RESULT1; EN CASO
053700*       CONTRARIO SE ARMA EL RESULTADO, SE CALCULA Y SE GRABA.
053800*       EL ESTADO DE VALIDACION DEL RENGLON (CSV-ESTADO-
053900*       VALIDACION, SEM-0139) QUEDA EN 'R' CUANDO SE OMITE Y EN
054000*       'V' CUANDO SE ACEPTA, PARA QUE SE PUEDA DISTINGUIR DESDE
054100*       UN DUMP DE MEMORIA POR QUE RAZON SE DESCARTO UN RENGLON.
054200 410-PROCESA-RENGLON-DETALLE SECTION.
054300     IF REG-LINEA-ROSTER = SPACES
054400        ADD 1 TO WKS-REG-OMITIDOS
054500     ELSE
054600        PERFORM 350-CALCULA-LONGITUD
054700        PERFORM 360-PARTE-RENGLON
054800        IF CSV-CANT-TOKENS < 2
054900           ADD 1 TO WKS-REG-OMITIDOS
055000           SET CSV-VALIDACION-RECHAZADA TO TRUE                   SEM-0139
055100        ELSE
055200           PERFORM 420-PREPARA-RESULTADO
055300           PERFORM 500-CALCULA-RESULTADO
055400           ADD 1 TO WKS-REG-ACEPTADOS
055500           MOVE WKS-REG-ACEPTADOS TO RES-SEQ
055600           SET CSV-VALIDACION-OK TO TRUE                          SEM-0139
055700           WRITE REG-RESULTADO
055800           PERFORM 495-EVALUA-FS-ESCRITURA
055900        END-IF
056000     END-IF.
056100 410-PROCESA-RENGLON-DETALLE-E. EXIT.
056200
056300*-----> 415 ES EL CUERPO DEL CICLO DE LA SERIE 400: PROCESA EL
056400*       RENGLON QUE YA ESTA EN MEMORIA Y LUEGO LEE EL SIGUIENTE.
056500*       EL ORDEN (PROCESAR, LUEGO LEER) ES A PROPOSITO PARA QUE
056600*       EL RENGLON LEIDO POR 405-LEE-SIGUIENTE-RENGLON SIEMPRE
056700*       SEA EL QUE TODAVIA NO SE HA PROCESADO.
056800 415-CICLO-DETALLE SECTION.
056900     PERFORM 410-PROCESA-RENGLON-DETALLE
057000     PERFORM 405-LEE-SIGUIENTE-RENGLON.
057100 415-CICLO-DETALLE-E.        EXIT.
057200
057300*-----> 420 ARMA EL RENGLON DE RESULT1 PARA UN ESTUDIANTE: COPIA
057400*       ID Y NOMBRE (YA RECORTADOS), EL NUMERO DE MATERIAS DE LA
057500*       CORRIDA Y LLAMA A 425 PARA CADA NOTA. DESDE SEM-0139
057600*       TAMBIEN DEJA EN RESULT1 LA IDENTIFICACION DE LA CORRIDA
057700*       (COPIADA DE MATCTRL) Y LA NOTA MINIMA DE APROBACION
057800*       VIGENTE, PARA QUE EL RENGLON SE PUEDA LEER POR SI SOLO
057900*       AUNQUE MATCTRL YA NO EXISTA EN DISCO (POR EJEMPLO, SI
058000*       SE PURGARON LOS ARCHIVOS DE TRABAJO DE UNA CORRIDA VIEJA
058100*       PERO SE CONSERVO EL RESPALDO DE RESULT1/RESULT2).
058200 420-PREPARA-RESULTADO SECTION.                                   SEM-0088
058300     INITIALIZE REG-RESULTADO
058400     SET TKX TO 1
058500     PERFORM 370-RECORTA-TOKEN
058600     MOVE CSV-TOKEN(1) TO RES-ID
058700     MOVE CSV-TOKEN(1) TO CSV-ID-ENTRADA                          SEM-0139
058800     SET TKX TO 2
058900     PERFORM 370-RECORTA-TOKEN
059000     MOVE CSV-TOKEN(2) TO RES-NOMBRE
059100     MOVE CSV-TOKEN(2) TO CSV-NOMBRE-ENTRADA                      SEM-0139
059200     MOVE MAT-NUM-MATERIAS TO RES-CANT-MATERIAS
059300*------>  TRAZABILIDAD SEM-0139: SE COPIA DE MATCTRL PORQUE AHI
059400*         SE CARGO EN 310 AL LEER EL ENCABEZADO; ASI NO SE VUELVE
059500*         A CALCULAR NADA, SOLO SE REPLICA A RESULT1.
059600     MOVE MAT-CAMPUS-COD        TO RES-CAMPUS-COD                 SEM-0139
059700     MOVE MAT-PERIODO-ACADEMICO TO RES-PERIODO-ACADEMICO          SEM-0139
059800     MOVE MAT-ANIO-LECTIVO      TO RES-ANIO-LECTIVO               SEM-0139
059900     MOVE WKS-FS-AAMMDD         TO RES-FECHA-PROCESO
060000     MOVE WKS-HORA-SISTEMA      TO RES-HORA-PROCESO
060100*------>  LA NOTA MINIMA DE APROBACION SE GRABA EN EL RENGLON (Y
060200*         NO SOLO SE USA COMO LITERAL EN 505) PARA QUE UN CAMBIO
060300*         FUTURO DE LA REGLA NO AFECTE LA LECTURA DE CORRIDAS YA
060400*         ARCHIVADAS (SEM-0139).
060500     MOVE 40                    TO RES-NOTA-MINIMA-APROB          SEM-0139
060600     MOVE 1                     TO RES-VERSION-LAYOUT             SEM-0139
060700     SET RES-VALIDACION-OK      TO TRUE
060800     PERFORM 425-ASIGNA-UNA-NOTA VARYING WKS-I FROM 1 BY 1
060900             UNTIL WKS-I > MAT-NUM-MATERIAS.
061000 420-PREPARA-RESULTADO-E.    EXIT.
061100
061200*-----> 425 ASIGNA UNA NOTA DEL RENGLON AL ARREGLO RES-NOTA. WKS-I
061300*       ES EL NUMERO DE MATERIA Y TKX LA POSICION DEL TOKEN QUE
061400*       LE CORRESPONDE (SALTANDO ID Y NAME, IGUAL QUE EN 315).
061500 425-ASIGNA-UNA-NOTA SECTION.
061600     SET TKX TO WKS-I
061700     SET TKX UP BY 2
061800     PERFORM 430-OBTIENE-NOTA
061900     MOVE WKS-NOTA-NUM TO RES-NOTA(WKS-I).
062000 425-ASIGNA-UNA-NOTA-E.      EXIT.
062100
062200*-----> 430 CONVIERTE EL TOKEN DE UNA NOTA DE TEXTO A NUMERO. SI
062300*       EL RENGLON NO TRAE TOKEN PARA ESTA MATERIA O EL TOKEN
062400*       VIENE VACIO, LA NOTA QUEDA EN CERO SIN AVISO (ES FALTA DE
062500*       DATO, NO UN ERROR DE CAPTURA). SI EL TOKEN NO ES
062600*       NUMERICO, O SI VIENE ARRIBA DE 100, SE AJUSTA Y SE CUENTA
062700*       COMO ADVERTENCIA (SEM-0140), DEJANDO LA EXPLICACION EN
062800*       RES-OBSERVACIONES PARA QUE EL REPORTE FINAL LA MUESTRE.
062900 430-OBTIENE-NOTA SECTION.                                        SEM-0140
063000     MOVE ZEROS TO WKS-NOTA-NUM
063100     IF WKS-I > CSV-CANT-TOKENS - 2
063200*------>  NO HAY TOKEN PARA ESTA MATERIA EN ESTE RENGLON.
063300        CONTINUE
063400     ELSE
063500        PERFORM 435-LONGITUD-TOKEN
063600        IF WKS-LEN-TOKEN = ZEROS
063700*------>  EL TOKEN ES TODO ESPACIOS, SE TRATA COMO NOTA FALTANTE.
063800           CONTINUE
063900        ELSE
064000           IF CSV-TOKEN(TKX) (1:WKS-LEN-TOKEN) IS NUMERIC
064100              MOVE CSV-TOKEN(TKX) (1:WKS-LEN-TOKEN) TO WKS-NOTA-NUM
064200              IF WKS-NOTA-NUM > 100
064300*------>  UNA NOTA ARRIBA DE 100 NO ES POSIBLE EN LA ESCALA DEL
064400*         DEPARTAMENTO; SE AJUSTA AL TOPE EN VEZ DE RECHAZAR
064500*         TODO EL RENGLON (SEM-0140).
064600                 MOVE 100 TO WKS-NOTA-NUM
064700                 ADD 1 TO WKS-ADVERTENCIAS
064800                 MOVE 'NOTA AJUSTADA' TO RES-OBSERVACIONES
064900                 DISPLAY "==> NOTA FUERA DE RANGO, AJUSTADA A 100"
065000                         " ID: " RES-ID
065100                    UPON CONSOLE
065200              END-IF
065300           ELSE
065400*------>  EL TOKEN TRAE TEXTO QUE NO ES UN NUMERO (POR EJEMPLO
065500*         UNA ANOTACION DEL PROFESOR); SE ASUME CERO Y SE DEJA
065600*         CONSTANCIA EN RES-OBSERVACIONES (SEM-0140).
065700              ADD 1 TO WKS-ADVERTENCIAS
065800              MOVE 'NOTA NO NUMERICA' TO RES-OBSERVACIONES
065900              DISPLAY "==> NOTA NO NUMERICA, SE ASUME CERO"
066000                      " ID: " RES-ID
066100                 UPON CONSOLE
066200           END-IF
066300        END-IF
066400     END-IF.
066500 430-OBTIENE-NOTA-E.         EXIT.
066600
066700*-----> 435 MIDE LA LONGITUD DE UN TOKEN DE NOTA (HASTA EL PRIMER
066800*       ESPACIO O HASTA EL ANCHO MAXIMO DE LA COLUMNA, 15). SE USA
066900*       ANTES DE PROBAR SI EL TOKEN ES NUMERICO, PORQUE IS
067000*       NUMERIC FALLA SI SE INCLUYEN LOS ESPACIOS DE RELLENO A LA
067100*       DERECHA DEL NUMERO.
067200 435-LONGITUD-TOKEN SECTION.
067300     MOVE 1 TO WKS-LEN-TOKEN
067400     PERFORM 437-AVANZA-LONGITUD-TOKEN
067500        UNTIL CSV-TOKEN(TKX) (WKS-LEN-TOKEN:1) = SPACE
067600                   OR WKS-LEN-TOKEN = 15
067700     IF CSV-TOKEN(TKX) (WKS-LEN-TOKEN:1) = SPACE
067800*------>  SE RESTA 1 PORQUE LA POSICION DEL PRIMER ESPACIO NO
067900*         FORMA PARTE DEL TOKEN; SI EL TOKEN LLENA LAS 15
068000*         POSICIONES NO HAY NADA QUE RESTAR.
068100        SUBTRACT 1 FROM WKS-LEN-TOKEN
068200     END-IF.
068300 435-LONGITUD-TOKEN-E.       EXIT.
068400
068500*-----> 437 AVANZA UNA POSICION LA MEDICION DE LONGITUD DE 435.
068600 437-AVANZA-LONGITUD-TOKEN SECTION.
068700     ADD 1 TO WKS-LEN-TOKEN.
068800 437-AVANZA-LONGITUD-TOKEN-E. EXIT.
068900
069000*-----> 495 REVISA EL FILE STATUS DESPUES DE CADA WRITE A
069100*       RESULT1. UN ERROR DE ESCRITURA EN MEDIO DE LA CORRIDA
069200*       CORTA EL PASO DE INMEDIATO, PORQUE EL SIGUIENTE PASO
069300*       (EDU46021) ASUME QUE RESULT1 ESTA COMPLETO Y NO TIENE
069400*       FORMA DE SABER QUE SE QUEDO A MEDIAS.
069500 495-EVALUA-FS-ESCRITURA SECTION.
069600     IF FS-RESULT1 NOT EQUAL ZEROS
069700        DISPLAY "==> ERROR ESCRIBIENDO RESULT1, FS: " FS-RESULT1
069800           UPON CONSOLE
069900        MOVE 91 TO RETURN-CODE
070000        PERFORM 900-CIERRA-ARCHIVOS
070100        STOP RUN
070200     END-IF.
070300 495-EVALUA-FS-ESCRITURA-E.  EXIT.
070400
070500*-----> SERIE 500 CALCULA TOTAL, PROMEDIO, LETRA Y ESTADO
070600*       UN ESTUDIANTE APRUEBA LA CORRIDA SOLO SI TODAS SUS NOTAS
070700*       QUEDARON IGUAL O ARRIBA DE LA MINIMA DE APROBACION; EL
070800*       PROMEDIO SE CALCULA SOLO SOBRE LAS MATERIAS DE ESTA
070900*       CORRIDA (RES-CANT-MATERIAS), NO SOBRE LAS 20 POSICIONES
071000*       FIJAS DE LA TABLA, PARA QUE LAS MATERIAS SIN DATO NO
071100*       BAJEN EL PROMEDIO ARTIFICIALMENTE.
071200 500-CALCULA-RESULTADO SECTION.
071300     MOVE ZEROS TO RES-TOTAL
071400     MOVE 'S'   TO WKS-TODO-APROBADO
071500     PERFORM 505-SUMA-UNA-MATERIA VARYING WKS-I FROM 1 BY 1
071600             UNTIL WKS-I > RES-CANT-MATERIAS
071700     IF RES-CANT-MATERIAS = ZEROS
071800*------>  UN ENCABEZADO SIN MATERIAS (CASO LIMITE) NO DEBE
071900*         PROVOCAR UNA DIVISION POR CERO EN EL COMPUTE DE ABAJO.
072000        MOVE ZEROS TO RES-PROMEDIO
072100     ELSE
072200        COMPUTE RES-PROMEDIO ROUNDED =
072300                RES-TOTAL / RES-CANT-MATERIAS
072400     END-IF
072500     IF WKS-PASA-TODAS
072600        SET RES-ES-APROBADO  TO TRUE
072700     ELSE
072800        SET RES-ES-REPROBADO TO TRUE
072900     END-IF
073000     PERFORM 510-ASIGNA-NOTA-LETRA.
073100 500-CALCULA-RESULTADO-E.    EXIT.
073200
073300*-----> 505 SUMA UNA MATERIA AL TOTAL Y APAGA LA BANDERA DE
073400*       "TODO APROBADO" SI ESA NOTA QUEDO POR DEBAJO DE LA
073500*       MINIMA VIGENTE. SE COMPARA CONTRA RES-NOTA-MINIMA-APROB
073600*       (Y NO CONTRA UN LITERAL 40) DESDE SEM-0139, PARA QUE UN
073700*       CAMBIO FUTURO DE LA REGLA SOLO REQUIERA TOCAR 420, SIN
073800*       VOLVER A COMPILAR ESTA RUTINA.
073900 505-SUMA-UNA-MATERIA SECTION.
074000     ADD RES-NOTA(WKS-I) TO RES-TOTAL
074100     IF RES-NOTA(WKS-I) < RES-NOTA-MINIMA-APROB                   SEM-0139
074200        MOVE 'N' TO WKS-TODO-APROBADO
074300     END-IF.
074400 505-SUMA-UNA-MATERIA-E.     EXIT.
074500
074600*-----> 510 ASIGNA LA NOTA-LETRA SEGUN EL PROMEDIO, SIGUIENDO LA
074700*       ESCALA DEL DEPARTAMENTO (A+/A/B+/B/C/D/F). UN ESTUDIANTE
074800*       REPROBADO SIEMPRE QUEDA EN F, SIN IMPORTAR SU PROMEDIO,
074900*       PORQUE BASTA UNA MATERIA POR DEBAJO DE LA MINIMA PARA
075000*       REPROBAR LA CORRIDA COMPLETA, AUNQUE EL PROMEDIO GENERAL
075100*       HUBIERA QUEDADO ALTO.
075200 510-ASIGNA-NOTA-LETRA SECTION.
075300     EVALUATE TRUE
075400        WHEN RES-ES-REPROBADO
075500             MOVE 'F ' TO RES-NOTA-LETRA
075600        WHEN RES-PROMEDIO >= 90
075700             MOVE 'A+' TO RES-NOTA-LETRA
075800        WHEN RES-PROMEDIO >= 80
075900             MOVE 'A ' TO RES-NOTA-LETRA
076000        WHEN RES-PROMEDIO >= 70
076100             MOVE 'B+' TO RES-NOTA-LETRA
076200        WHEN RES-PROMEDIO >= 60
076300             MOVE 'B ' TO RES-NOTA-LETRA
076400        WHEN RES-PROMEDIO >= 50
076500             MOVE 'C ' TO RES-NOTA-LETRA
076600        WHEN RES-PROMEDIO >= 40
076700             MOVE 'D ' TO RES-NOTA-LETRA
076800        WHEN OTHER
076900             MOVE 'F ' TO RES-NOTA-LETRA
077000     END-EVALUATE.
077100 510-ASIGNA-NOTA-LETRA-E.    EXIT.
077200
077300*-----> SERIE 800 ESCRIBE EL CATALOGO DE MATERIAS Y ESTADISTICAS
077400*       MATCTRL SE ESCRIBE UNA SOLA VEZ, AL FINAL DE LA CORRIDA,
077500*       CUANDO YA SE SABE CUANTOS ESTUDIANTES SE ACEPTARON,
077600*       CUANTOS RENGLONES SE RECHAZARON Y CUANTAS ADVERTENCIAS
077700*       DE NOTA HUBO (SEM-0139); AL ESCRIBIRLO SE MARCA LA
077800*       CORRIDA COMO CERRADA PORQUE YA NO SE VA A VOLVER A TOCAR
077900*       EL CATALOGO DESDE ESTE PASO. LAS MISMAS CIFRAS SE
078000*       MUESTRAN POR CONSOLA PARA QUE EL OPERADOR DEL JCL LAS
078100*       VEA SIN TENER QUE ABRIR NINGUN ARCHIVO.
078200 800-ESTADISTICAS SECTION.
078300     MOVE WKS-REG-ACEPTADOS   TO MAT-TOTAL-ESTUDIANTES
078400     MOVE WKS-REG-OMITIDOS    TO MAT-TOTAL-RECHAZADOS             SEM-0139
078500     MOVE WKS-ADVERTENCIAS    TO MAT-TOTAL-ADVERTENCIAS           SEM-0139
078600     SET MAT-CORRIDA-CERRADA  TO TRUE                             SEM-0139
078700     WRITE REG-MATERIAS
078800     IF FS-MATCTRL NOT EQUAL ZEROS
078900        DISPLAY "==> ERROR ESCRIBIENDO MATCTRL, FS: " FS-MATCTRL
079000           UPON CONSOLE
079100        MOVE 91 TO RETURN-CODE
079200     END-IF
079300     DISPLAY WKS-RAYA
079400     DISPLAY "*              ESTADISTICAS EDU46020            *"
079500     DISPLAY WKS-RAYA
079600     DISPLAY "==> RENGLONES LEIDOS       : " WKS-REG-LEIDOS
079700     DISPLAY "==> ESTUDIANTES ACEPTADOS  : " WKS-REG-ACEPTADOS
079800     DISPLAY "==> RENGLONES OMITIDOS     : " WKS-REG-OMITIDOS
079900     DISPLAY "==> ADVERTENCIAS DE NOTA   : " WKS-ADVERTENCIAS
080000     DISPLAY WKS-RAYA.
080100*------>  ESTAS MISMAS CUATRO CIFRAS (LEIDOS/ACEPTADOS/OMITIDOS/
080200*         ADVERTENCIAS) SON LAS QUE MATCTRL LE PASA A EDU46022
080300*         PARA SU RESUMEN; SI UN DIA CAMBIA UNA, DEBE CAMBIAR
080400*         LA OTRA PARA QUE NO QUEDEN DESCUADRADAS.
080500 800-ESTADISTICAS-E.         EXIT.
080600
080700*-----> SERIE 900 CIERRA LOS ARCHIVOS DEL PASO 1
080800*       SE LLAMA TANTO AL TERMINAR NORMALMENTE COMO DESDE
080900*       CUALQUIER RUTINA DE ERROR, PARA QUE LOS ARCHIVOS SIEMPRE
081000*       QUEDEN CERRADOS ANTES DE STOP RUN, SIN IMPORTAR POR
081100*       DONDE SE HAYA CORTADO LA CORRIDA.
081200 900-CIERRA-ARCHIVOS SECTION.
081300     CLOSE ROSTER
081400     CLOSE RESULT1
081500     CLOSE MATCTRL.
081600 900-CIERRA-ARCHIVOS-E.      EXIT.
081700
