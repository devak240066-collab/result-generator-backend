000100* ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** *
000200* NOMBRE         : EDU46RES,'EDUC.SEM.RESULT.UNO/DOS'            *
000300* DESCRIPCION    : RESULTADO CALCULADO DE UN ESTUDIANTE, UN      *
000400*                : RENGLON POR ESTUDIANTE. RESULT1 (SIN ORDEN)   *
000500*                : LO ESCRIBE EDU46020, RESULT2 (YA CON RANGO)   *
000600*                : LO ESCRIBE EDU46021. AMBOS ARCHIVOS COMPARTEN *
000700*                : ESTA MISMA DISTRIBUCION DE CAMPOS.            *
000800*                : SE AMPLIO EN SEM-0139/SEM-0140 PARA CARGAR    *
000900*                : CAMPOS DE TRAZABILIDAD (CAMPUS, PERIODO,      *
001000*                : FECHA/HORA DE PROCESO) QUE ANTES SOLO VIVIAN  *
001100*                : EN WORKING-STORAGE Y NO QUEDABAN GRABADOS EN  *
001200*                : EL ARCHIVO DE RESULTADOS.                    *
001300* TIPO, LONGITUD : PS, SECUENCIAL, 231 BYTES                     *
001400* FECHA CREACION : 14_AGO_1989                                   *
001500* ULT. REVISION  : 22_MAR_2006 (LMCH, SEM-0139/SEM-0140)          *
001600* ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** *
001700 01  REG-RESULTADO.
001800*--------->  LLAVE DE SECUENCIA ORIGINAL (ORDEN DE LECTURA DEL
001900*             ROSTER). SE USA COMO LLAVE SECUNDARIA DEL SORT EN
002000*             EDU46021 PARA QUE LOS EMPATES NO PIERDAN EL ORDEN
002100*             EN QUE VENIAN EN EL ROSTER (SEM-0089).
002200     05  RES-SEQ                   PIC 9(05) COMP-3.
002300     05  RES-ID                    PIC X(12).
002400     05  RES-NOMBRE                PIC X(24).
002500*-------------------->  VISTA ALTERNA DEL NOMBRE (APELLIDO/NOMBRE)
002600     05  RES-NOMBRE-PARTES REDEFINES RES-NOMBRE.
002700         10  RES-APELLIDO          PIC X(12).
002800         10  RES-NOMBRE-PILA       PIC X(12).
002900*--------->  CAMPOS DE TRAZABILIDAD AGREGADOS EN SEM-0139, COPIADOS
003000*             DEL CATALOGO DE MATERIAS (MATCTRL) AL MOMENTO DE
003100*             ARMAR EL RESULTADO, PARA QUE CADA RENGLON DE
003200*             RESULT1/RESULT2 SE PUEDA AUDITAR AUNQUE MATCTRL YA
003300*             NO EXISTA EN DISCO (PURGA DE ARCHIVOS DE TRABAJO).
003400     05  RES-CAMPUS-COD            PIC X(04).
003500     05  RES-PERIODO-ACADEMICO     PIC X(06).
003600     05  RES-ANIO-LECTIVO          PIC 9(04).
003700     05  RES-FECHA-PROCESO         PIC 9(06).
003800     05  RES-HORA-PROCESO          PIC 9(06).
003900     05  RES-CANT-MATERIAS         PIC 9(02) COMP-3.
004000     05  RES-NOTA-TABLA.
004100         10  RES-NOTA OCCURS 20 TIMES PIC 9(03).
004200     05  RES-TOTAL                 PIC 9(05).
004300     05  RES-PROMEDIO              PIC 9(03)V9(02).
004400*--------->  NOTA MINIMA DE APROBACION VIGENTE AL MOMENTO DE LA
004500*             CORRIDA (REGLA DE NEGOCIO ACTUAL: 40). SE GRABA EN
004600*             EL RENGLON PARA QUE UN CAMBIO FUTURO A LA REGLA NO
004700*             AFECTE LA LECTURA DE CORRIDAS YA ARCHIVADAS.
004800     05  RES-NOTA-MINIMA-APROB     PIC 9(03).
004900     05  RES-NOTA-LETRA            PIC X(02).
005000     05  RES-ESTADO                PIC X(04).
005100         88  RES-ES-APROBADO                 VALUE 'PASS'.
005200         88  RES-ES-REPROBADO                VALUE 'FAIL'.
005300     05  RES-RANGO                 PIC 9(05).
005400*--------->  BITACORA CORTA DE AJUSTES APLICADOS A ESTE RENGLON AL
005500*             VALIDAR EL RENGLON DE ENTRADA (POR EJEMPLO NOTA
005600*             AJUSTADA AL TOPE O NOTA NO NUMERICA ASUMIDA EN
005700*             CERO). PERMITE QUE EL REPORTE Y EL ARCHIVO DE
005800*             RESGUARDO EXPLIQUEN POR QUE UN TOTAL NO CUADRA A
005900*             SIMPLE VISTA.
006000     05  RES-OBSERVACIONES         PIC X(20).
006100*--------->  CODIGO DE VALIDACION DEL RENGLON (ESPEJO DEL QUE SE
006200*             USA EN EDU46REG MIENTRAS SE ARMA EL RESULTADO).
006300     05  RES-COD-VALIDACION        PIC X(01).
006400         88  RES-VALIDACION-OK                VALUE 'V'.
006500         88  RES-VALIDACION-RECHAZADA         VALUE 'R'.
006600*--------->  VERSION DEL LAYOUT DE ESTE RENGLON, PARA QUE UN PASO
006700*             POSTERIOR PUEDA DETECTAR SI LEE UN RESULT1/RESULT2
006800*             ESCRITO POR UNA VERSION VIEJA DEL PROGRAMA.
006900     05  RES-VERSION-LAYOUT        PIC 9(02) COMP-3.
007000     05  FILLER                    PIC X(30).
