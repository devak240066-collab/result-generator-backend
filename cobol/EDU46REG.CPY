000100* ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** *
000200* NOMBRE         : EDU46REG,'EDUC.SEM.ROSTER.ENTRA'            *
000300* DESCRIPCION    : RENGLON CRUDO DE LA NOMINA DE ESTUDIANTES     *
000400*                : (ARCHIVO CSV) Y SUS TOKENS YA PARTIDOS POR    *
000500*                : COMA, USADO SOLO EN WORKING-STORAGE DE        *
000600*                : EDU46020 MIENTRAS SE LEE Y SE VALIDA CADA     *
000700*                : RENGLON DEL ARCHIVO DE ENTRADA.               *
000800*                : SEM-0139 AGREGO CAMPOS DE AUDITORIA DE CARGA  *
000900*                : (USUARIO, FECHA/HORA, ESTADO DE VALIDACION)   *
001000*                : PARA QUE CUALQUIER RENGLON RECHAZADO SE PUEDA *
001100*                : EXPLICAR SIN VOLVER A CORRER EL PASO 1.       *
001200* TIPO, LONGITUD : WORKING-STORAGE, 420 BYTES                    *
001300* FECHA CREACION : 14_AGO_1989                                   *
001400* ULT. REVISION  : 22_MAR_2006 (LMCH, SEM-0139)                   *
001500* ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** *
001600 01  REG-RENGLON-CSV.
001700     05  CSV-TIPO-RENGLON          PIC X(01).
001800         88  CSV-ES-ENCABEZADO               VALUE 'H'.
001900         88  CSV-ES-DETALLE                  VALUE 'D'.
002000         88  CSV-ES-BLANCO                   VALUE ' '.
002100     05  CSV-SEC-LECTURA           PIC 9(05) COMP-3.
002200     05  CSV-ID-ENTRADA            PIC X(12).
002300     05  CSV-NOMBRE-ENTRADA        PIC X(24).
002400*-------------------->  VISTA ALTERNA DEL NOMBRE (APELLIDO/NOMBRE)
002500     05  CSV-NOMBRE-PARTES REDEFINES CSV-NOMBRE-ENTRADA.
002600         10  CSV-APELLIDO-ENT      PIC X(12).
002700         10  CSV-NOMBRE-PILA-ENT   PIC X(12).
002800*--------->  IDENTIFICACION DE LA CORRIDA QUE ESTA CARGANDO ESTE
002900*             RENGLON. SE DEJA EN BLANCO SI EL SITIO TODAVIA NO
003000*             MANEJA CAMPUS/PERIODO SEPARADOS (SEM-0139).
003100     05  CSV-CAMPUS-COD            PIC X(04).
003200     05  CSV-PERIODO-ACADEMICO     PIC X(06).
003300     05  CSV-ANIO-LECTIVO          PIC 9(04).
003400*--------->  AUDITORIA DE CARGA: QUIEN/CUANDO SE LEYO EL RENGLON.
003500*             WKS-USUARIO-CARGA SE FIJA AL VALOR FIJO 'BATCH' EN
003600*             ESTA VERSION PORQUE EL PASO 1 NO TIENE OPERADOR
003700*             INTERACTIVO; QUEDA EL CAMPO PARA CUANDO SE AGREGUE
003800*             UNA PANTALLA DE CARGA MANUAL.
003900     05  CSV-USUARIO-CARGA         PIC X(08).
004000     05  CSV-FECHA-CARGA           PIC 9(06).
004100     05  CSV-HORA-CARGA            PIC 9(06).
004200*--------->  LONGITUD REAL DEL RENGLON YA SIN ESPACIOS DE COLA
004300*             (COPIA DE WKS-LONGITUD-LINEA PARA QUE QUEDE JUNTO
004400*             AL RENGLON Y SE PUEDA REVISAR EN UN DUMP).
004500     05  CSV-LONGITUD-RENGLON      PIC 9(03) COMP.
004600     05  CSV-CANT-TOKENS           PIC 9(02) COMP-3.
004700*--------->  RESULTADO DE LA VALIDACION DE ESTE RENGLON DE
004800*             DETALLE (PENDIENTE HASTA QUE SE REVISA, LUEGO
004900*             VALIDO O RECHAZADO). EL ENCABEZADO SIEMPRE QUEDA
005000*             'V' PORQUE SU VALIDACION DETIENE LA CORRIDA.
005100     05  CSV-ESTADO-VALIDACION     PIC X(01).
005200         88  CSV-VALIDACION-PENDIENTE         VALUE 'P'.
005300         88  CSV-VALIDACION-OK                VALUE 'V'.
005400         88  CSV-VALIDACION-RECHAZADA         VALUE 'R'.
005500     05  CSV-TOKEN-TABLA OCCURS 22 TIMES INDEXED BY TKX.
005600         10  CSV-TOKEN             PIC X(15).
005700     05  FILLER                    PIC X(20).
