000100* ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** *
000200* NOMBRE         : EDU46MAT,'EDUC.SEM.MATERIAS.CTRL'             *
000300* DESCRIPCION    : CATALOGO DE MATERIAS DE LA CORRIDA (UN SOLO   *
000400*                : RENGLON POR CORRIDA), TOMADO DEL ENCABEZADO   *
000500*                : DEL CSV DE ENTRADA, MAS FECHA/HORA DE CORRIDA *
000600*                : Y LOS DATOS DE CONTROL QUE EDU46022 NECESITA  *
000700*                : PARA EL RESUMEN Y EL ARCHIVO DE RESGUARDO.    *
000800*                : AMPLIADO EN SEM-0139 CON CAMPUS/PERIODO Y     *
000900*                : CONTADORES DE RECHAZOS Y ADVERTENCIAS QUE     *
001000*                : ANTES SOLO SE VEIAN EN EL DISPLAY DE EDU46020.*
001100* TIPO, LONGITUD : PS, SECUENCIAL, 418 BYTES                     *
001200* FECHA CREACION : 14_AGO_1989                                   *
001300* ULT. REVISION  : 22_MAR_2006 (LMCH, SEM-0139)                   *
001400* ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** *
001500 01  REG-MATERIAS.
001600*--------->  IDENTIFICACION DE LA CORRIDA (CAMPUS/PERIODO/ANIO),
001700*             TOMADA DE PARAMETROS DEL OPERADOR O DEJADA EN
001800*             BLANCO/CERO CUANDO EL SITIO NO LOS MANEJA TODAVIA.
001900     05  MAT-CAMPUS-COD            PIC X(04).
002000     05  MAT-PERIODO-ACADEMICO     PIC X(06).
002100     05  MAT-ANIO-LECTIVO          PIC 9(04).
002200     05  MAT-OPERADOR-CORRIDA      PIC X(08).
002300*--------->  ARCHIVO DE ORIGEN DE LA NOMINA Y VERSION DE ESTE
002400*             LAYOUT, PARA CONTROL DE CAMBIOS FUTUROS.
002500     05  MAT-ARCHIVO-ORIGEN        PIC X(08).
002600     05  MAT-VERSION-LAYOUT        PIC 9(02) COMP-3.
002700*--------->  ESTADO DE LA CORRIDA: ACTIVA MIENTRAS EDU46020/021
002800*             TRABAJAN, CERRADA CUANDO EDU46022 YA PRODUJO SUS
002900*             TRES ARCHIVOS DE SALIDA.
003000     05  MAT-ESTADO-CORRIDA        PIC X(01).
003100         88  MAT-CORRIDA-ACTIVA               VALUE 'A'.
003200         88  MAT-CORRIDA-CERRADA              VALUE 'C'.
003300     05  MAT-NUM-MATERIAS          PIC 9(02) COMP-3.
003400*--------->  TABLA DE MATERIAS DEL ENCABEZADO DEL ROSTER. SE
003500*             AMPLIO CADA RENGLON CON UN CODIGO CORTO Y LOS
003600*             CREDITOS DE LA MATERIA (SEM-0139), PARA QUE EL
003700*             CATALOGO SIRVA TAMBIEN A OTROS REPORTES ACADEMICOS
003800*             QUE NO SOLO NECESITAN EL NOMBRE LARGO.
003900     05  MAT-TABLA-MATERIAS OCCURS 20 TIMES INDEXED BY MTX.
004000         10  MAT-COD-MATERIA       PIC X(06).
004100         10  MAT-NOMBRE-MATERIA    PIC X(15).
004200         10  MAT-CREDITOS          PIC 9(02).
004300     05  MAT-FECHA-CORRIDA.
004400         10  MAT-FC-AAMMDD         PIC 9(06).
004500*-------------------->  VISTA ALTERNA FECHA CORRIDA (AAAAMMDD)
004600         10  MAT-FC-PARTES REDEFINES MAT-FC-AAMMDD.
004700             15  MAT-FC-ANIO-CORTO PIC 9(02).
004800             15  MAT-FC-MES        PIC 9(02).
004900             15  MAT-FC-DIA        PIC 9(02).
005000     05  MAT-HORA-CORRIDA          PIC 9(06).
005100     05  MAT-TOTAL-ESTUDIANTES     PIC 9(05).
005200*--------->  CONTADORES DE CALIDAD DE LA CARGA, COPIADOS AQUI EN
005300*             SEM-0139 PARA QUE EDU46022 LOS PUEDA REPORTAR SIN
005400*             DEPENDER DE QUE EL DISPLAY DE EDU46020 SE HAYA
005500*             GUARDADO EN ALGUNA BITACORA DE OPERACION.
005600     05  MAT-TOTAL-RECHAZADOS      PIC 9(05).
005700     05  MAT-TOTAL-ADVERTENCIAS    PIC 9(05).
005800     05  FILLER                    PIC X(20).
