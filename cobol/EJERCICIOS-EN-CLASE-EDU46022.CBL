000100******************************************************************
000200* FECHA       : 16/08/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : EDUCACION SEMILLERO                              *
000500* PROGRAMA    : EDU46022                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TERCER Y ULTIMO PASO DE LA CORRIDA DE RESULTADOS.*
000800*             : TOMA RESULT2 (YA RANQUEADO POR EDU46021) Y EL    *
000900*             : CATALOGO DE MATERIAS (MATCTRL, ESCRITO POR       *
001000*             : EDU46020) Y PRODUCE: EL LISTADO IMPRESO DE       *
001100*             : RESULTADOS CON SU RESUMEN DE CORTE DE CONTROL,   *
001200*             : EL ARCHIVO CSV DE RESULTADOS PARA DESCARGA, Y EL *
001300*             : ARCHIVO DE RESGUARDO (BITACORA) DE LA CORRIDA.   *
001400* ARCHIVOS    : RESULT2   - EDUC.SEM.RESULT.DOS     (ENTRADA)    *
001500*             :   RESULTADOS YA RANQUEADOS, PRODUCIDOS POR       *
001600*             :   EDU46021. UN RENGLON POR ESTUDIANTE.           *
001700*             : MATCTRL   - EDUC.SEM.MATERIAS.CTRL  (ENTRADA)    *
001800*             :   CATALOGO DE MATERIAS Y CONTROL DE LA CORRIDA,  *
001900*             :   UN SOLO RENGLON, ESCRITO POR EDU46020.         *
002000*             : REPORTE   - EDUC.SEM.REPORTE.LST    (SALIDA)     *
002100*             : RESULTCSV - EDUC.SEM.RESULT.CSV     (SALIDA)     *
002200*             : ARCHRES   - EDUC.SEM.RESULT.RESGDO  (SALIDA)     *
002300* PROGRAMA(S) : VIENE DE EDU46021, ULTIMO PASO DE LA CORRIDA     *
002400******************************************************************
002500* ESTE ES EL PASO QUE EL USUARIO FINAL EN REALIDAD VE: EL LISTADO
002600* IMPRESO (O SU EQUIVALENTE EN PANTALLA), EL CSV QUE REGISTRO
002700* ESTUDIANTIL DESCARGA PARA SU PROPIO SISTEMA, Y LA BITACORA DE
002800* RESGUARDO QUE QUEDA COMO EVIDENCIA DE QUE LA CORRIDA SE HIZO.
002900* NO TOCA NOTAS NI RANGOS: ESO YA LO DEJARON LISTOS EDU46020 Y
003000* EDU46021 EN RESULT2. AQUI SOLO SE DA FORMATO Y SE ACUMULA EL
003100* RESUMEN DE CORTE DE CONTROL (APROBADOS/REPROBADOS/TOPPER).
003200*
003300* ESTE PROGRAMA ES EL TERCERO Y ULTIMO DE LA CADENA DE TRES
003400* PASOS DE LA CORRIDA DE RESULTADOS (EDU46020 - EDU46021 -
003500* EDU46022), NORMALMENTE ENCADENADOS EN EL MISMO PROCEDIMIENTO
003600* DE JCL/CONTROL. SI ESTE PASO TERMINA CON RETURN-CODE 91, EL
003700* OPERADOR DEBE REVISAR LA SALIDA DE CONSOLA ANTES DE VOLVER A
003800* SOMETER LA CADENA COMPLETA.
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    EDU46022.
004200 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004300 INSTALLATION.  DATACENTRO S.A. - DEPARTAMENTO EDUCACION.
004400 DATE-WRITTEN.  16/08/1989.
004500 DATE-COMPILED.
004600 SECURITY.      USO INTERNO - DEPARTAMENTO EDUCACION SEMILLERO.
004700******************************************************************
004800* BITACORA DE CAMBIOS                                            *
004900*  FECHA       INIC  TICKET    DESCRIPCION                       *
005000*  16/08/1989  EEDR  SEM-0048  CREACION INICIAL, SOLO IMPRIMIA   *
005100*                              EL LISTADO DE RESULTADOS.         *
005200*  02/11/1991  EEDR  SEM-0063  SE AGREGA EL RESUMEN DE CORTE DE  *
005300*                              CONTROL (APROBADOS/REPROBADOS Y   *
005400*                              EL ALUMNO CON MEJOR TOTAL).       *
005500*  19/06/1994  JOMR  SEM-0090  SE AGREGA LA SALIDA CSV PARA QUE  *
005600*                              REGISTRO ESTUDIANTIL LA PUEDA     *
005700*                              CARGAR A SU PROPIO SISTEMA.       *
005800*  09/01/1999  EEDR  SEM-0117  Y2K: SE AMPLIA WKS-RES-ANIO A 4   *
005900*                              POSICIONES EN LA FECHA DE         *
006000*                              RESGUARDO, CON VENTANA DE SIGLO   *
006100*                              50-99=19XX, 00-49=20XX.           *
006200*  22/03/2006  LMCH  SEM-0141  SE AGREGA EL ARCHIVO DE RESGUARDO *
006300*                              (ARCHRES) QUE ANTES SOLO QUEDABA  *
006400*                              EN EL LISTADO IMPRESO. PEDIDO DE  *
006500*                              AUDITORIA PARA QUE LA EVIDENCIA   *
006600*                              DE LA CORRIDA NO DEPENDA DE QUE   *
006700*                              SE CONSERVE EL PAPEL IMPRESO.     *
006800*  22/03/2006  LMCH  SEM-0139  SE AMPLIA EDU46SUM CON CAMPUS/    *
006900*                              PERIODO Y LOS CONTADORES DE       *
007000*                              CALIDAD DE CARGA (RECHAZADOS/     *
007100*                              ADVERTENCIAS) QUE VIENEN DE       *
007200*                              MATCTRL, MAS LA FECHA/HORA DE     *
007300*                              RESGUARDO, PARA QUE EL RESUMEN    *
007400*                              IMPRESO Y LA BITACORA DE SALIDA   *
007500*                              QUEDEN AUTOSUFICIENTES SIN TENER  *
007600*                              QUE REVISAR EL DISPLAY DE         *
007700*                              EDU46020 NI DE EDU46021.          *
007800******************************************************************
007900 ENVIRONMENT DIVISION.
008000*-----> LA SECCION DE CONFIGURACION SE USA SOLO PARA EL NOMBRE
008100*       DE CANAL DE LA IMPRESORA (C01, TOPE DE PAGINA), IGUAL
008200*       QUE EN LOS OTROS DOS PASOS DE ESTA CORRIDA.
008300 CONFIGURATION SECTION.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM.
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800*-----> RESULT2 Y MATCTRL SON LOS DOS ARCHIVOS DE ENTRADA DE
008900*       ESTE PASO; LOS TRES RESTANTES SON LA SALIDA DEL PASO.
009000*       RESULT2 ES SEQUENTIAL (NO LINE SEQUENTIAL) PORQUE LO
009100*       ESCRIBE/LEE OTRO PROGRAMA COBOL CON SU MISMO LAYOUT FIJO;
009200*       LAS TRES SALIDAS SON LINE SEQUENTIAL PORQUE SON TEXTO
009300*       PLANO PENSADO PARA IMPRIMIRSE O ABRIRSE FUERA DEL MAINFRAME.
009400     SELECT RESULT2   ASSIGN TO RESULT2
009500            ORGANIZATION IS SEQUENTIAL
009600            FILE STATUS  IS FS-RESULT2.
009700*-----> MATCTRL LLEGA CON UN SOLO RENGLON POR CORRIDA; SE DECLARO
009800*       SEQUENTIAL (NO INDEXADO) PORQUE NUNCA SE BUSCA POR LLAVE,
009900*       SOLO SE LEE UNA VEZ AL ENTRAR A LA SERIE 300.
010000     SELECT MATCTRL   ASSIGN TO MATCTRL
010100            ORGANIZATION IS SEQUENTIAL
010200            FILE STATUS  IS FS-MATCTRL.
010300     SELECT REPORTE   ASSIGN TO REPORTE
010400            ORGANIZATION IS LINE SEQUENTIAL
010500            FILE STATUS  IS FS-REPORTE.
010600     SELECT RESULTCSV ASSIGN TO RESULTCSV                         SEM-0090
010700            ORGANIZATION IS LINE SEQUENTIAL
010800            FILE STATUS  IS FS-RESULTCSV.
010900     SELECT ARCHRES   ASSIGN TO ARCHRES                           SEM-0141
011000            ORGANIZATION IS LINE SEQUENTIAL
011100            FILE STATUS  IS FS-ARCHRES.
011200 DATA DIVISION.
011300 FILE SECTION.
011400*-----> RESULT2 ES EL MISMO LAYOUT DE RESULTADO QUE ESCRIBIO
011500*       EDU46020 Y RANQUEO EDU46021; AQUI SOLO SE LEE.
011600 FD  RESULT2.
011700     COPY EDU46RES.
011800*-----> MATCTRL ES EL CATALOGO DE MATERIAS/CONTROL DE CORRIDA
011900*       QUE EDU46020 DEJO ESCRITO. DE AQUI SALEN LOS ENCABEZADOS
012000*       DE MATERIAS Y LOS CONTADORES DE CALIDAD DE LA CARGA.
012100 FD  MATCTRL.
012200     COPY EDU46MAT.
012300*-----> LAS TRES SALIDAS SON LINE SEQUENTIAL DE 200 BYTES, SIN
012400*       LAYOUT DETALLADO EN EL FD PORQUE SE ARMAN EN WORKING-
012500*       STORAGE (WKS-LINEA-RPT/CSV/ARC) Y SE MUEVEN COMPLETAS.
012600*       REPORTE ES EL LISTADO PARA IMPRESION (O SU EQUIVALENTE
012700*       EN PANTALLA); SE ESCRIBE CON EL CANAL C01 DE LA
012800*       CONFIGURACION CUANDO SE QUIERE SALTO DE PAGINA.
012900 FD  REPORTE.
013000 01  REG-LINEA-REPORTE.
013100     05  REG-LINEA-REPORTE-TXT     PIC X(196).
013200     05  FILLER                    PIC X(004).
013300*-----> RESULTCSV ES LA DESCARGA QUE CONSUME REGISTRO ESTUDIANTIL
013400*       FUERA DE ESTE DEPARTAMENTO (SEM-0090).
013500 FD  RESULTCSV.
013600 01  REG-LINEA-CSV.
013700     05  REG-LINEA-CSV-TXT         PIC X(196).
013800     05  FILLER                    PIC X(004).
013900*-----> ARCHRES ES LA BITACORA DE RESGUARDO QUE PIDIO AUDITORIA
014000*       (SEM-0141), CON EL MISMO CONTENIDO DE DETALLE QUE
014100*       REPORTE PERO SIN DEPENDER DE QUE EL PAPEL SE CONSERVE.
014200 FD  ARCHRES.
014300 01  REG-LINEA-ARCHRES.
014400     05  REG-LINEA-ARCHRES-TXT     PIC X(196).
014500     05  FILLER                    PIC X(004).
014600 WORKING-STORAGE SECTION.
014700*-----> EDU46SUM ES EL UNICO AREA DE TRABAJO DE ESTE PASO QUE
014800*       VIVE EN COPYBOOK; TODO LO DEMAS ES PROPIO DE EDU46022.
014900*       SE DEJO EN COPYBOOK PORQUE REG-RESUMEN ES EL UNICO DATO
015000*       DE ESTE PASO QUE EN ALGUN MOMENTO PODRIA NECESITAR
015100*       ESCRIBIRSE A UN ARCHIVO DE RESGUARDO PROPIO (HOY SOLO SE
015200*       DESPLIEGA A CONSOLA Y AL LISTADO IMPRESO), IGUAL QUE
015300*       PASO CON REG-MATERIAS EN SU MOMENTO.
015400     COPY EDU46SUM.
015500*-----> UN FILE STATUS DE DOS DIGITOS POR ARCHIVO, REVISADOS EN
015600*       BLOQUE EN LA 210 JUSTO DESPUES DE LA APERTURA.
015700 01  FS-RESULT2                    PIC 9(02) VALUE ZEROS.
015800 01  FS-MATCTRL                    PIC 9(02) VALUE ZEROS.
015900 01  FS-REPORTE                    PIC 9(02) VALUE ZEROS.
016000 01  FS-RESULTCSV                  PIC 9(02) VALUE ZEROS.
016100 01  FS-ARCHRES                    PIC 9(02) VALUE ZEROS.
016200 01  FSE-RESULT2.
016300     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
016400     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
016500     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
016600     02  FILLER                    PIC X(04) VALUE SPACES.
016700 01  FSE-MATCTRL.
016800     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
016900     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
017000     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
017100     02  FILLER                    PIC X(04) VALUE SPACES.
017200*-----> LOS FSE-* NO SE CONSULTAN EN ESTE PROGRAMA PORQUE LOS
017300*       CINCO ARCHIVOS SON PS/LINE SEQUENTIAL SIMPLES; QUEDAN
017400*       DECLARADOS POR CONVENCION DEL AREA, IGUAL QUE EN
017500*       EDU46020/021, PARA EL DIA QUE SE NECESITE EL DETALLE
017600*       EXTENDIDO DE UN FILE STATUS '9x'.
017700*-----> LOS CAMPOS DE ENCABEZADO DEL PROGRAMA Y LA RAYA DE
017800*       SEPARACION SON ESCALARES SIN SUBORDINADOS, POR ESO VAN
017900*       A NIVEL 77 (LOS MISMOS QUE EN EDU46020/021).
018000 77  PROGRAMA                      PIC X(08) VALUE 'EDU46022'.
018100 77  ARCHIVO                       PIC X(08) VALUE SPACES.
018200 77  ACCION                        PIC X(10) VALUE SPACES.
018300 77  LLAVE                         PIC X(32) VALUE SPACES.
018400 77  WKS-RAYA                      PIC X(66) VALUE ALL '='.
018500*------->             INDICES Y BANDERAS DE CONTROL
018600*       WKS-I RECORRE LAS MATERIAS/NOTAS DE UN RENGLON DE
018700*       RESULT2; WKS-COL ES EL PUNTERO DE LAS STRING QUE ARMAN
018800*       LAS TRES LINEAS DE SALIDA.
018900*       AMBOS SE DECLARAN COMP PORQUE SON CONTADORES/PUNTEROS DE
019000*       USO INTENSIVO DENTRO DE LOS PERFORM VARYING Y LAS
019100*       STRING DE ESTE PROGRAMA; BINARIO ES MAS RAPIDO QUE
019200*       DISPLAY PARA ARITMETICA REPETITIVA.
019300 01  WKS-INDICES.
019400     05  WKS-I                     PIC 9(02) COMP VALUE ZEROS.
019500     05  WKS-COL                   PIC 9(03) COMP VALUE 1.
019600     05  FILLER                    PIC X(04)      VALUE SPACES.
019700*-------------------->  VISTA ALTERNA DE LOS INDICES, COMO UNA
019800*         SOLA CADENA, PARA EL DISPLAY DE DEPURACION QUE SE
019900*         AGREGA DE VEZ EN CUANDO AL PROBAR CAMBIOS EN EL
020000*         ARMADO DE LAS LINEAS DE SALIDA (SEM-0139).
020100     05  WKS-INDICES-ALT REDEFINES WKS-INDICES.
020200         10  FILLER                PIC X(08).
020300*-----> WKS-FIN-RESULT2 ES LA BANDERA DE FIN DE ARCHIVO DE
020400*       RESULT2. SE REVISA SOLO EN LA CONDICION UNTIL DE LA 400;
020500*       LAS DEMAS SERIES (420-440) SE EJECUTAN SOBRE UN REGISTRO
020600*       YA LEIDO Y VALIDO, NUNCA SOBRE EL REGISTRO DE AT END.
020700 01  WKS-FLAGS.
020800     05  WKS-FIN-RESULT2           PIC X(01) VALUE 'N'.
020900         88  WKS-ES-FIN-RESULT2              VALUE 'S'.
021000     05  FILLER                    PIC X(04) VALUE SPACES.
021100*------->             CAMPOS EDITADOS PARA IMPRESION/CSV
021200*       CADA CAMPO NUMERICO DEL RESULTADO (NOTA, TOTAL,
021300*       PROMEDIO, RANGO, CONTADORES DEL RESUMEN) NECESITA UNA
021400*       VISTA EDITADA ANTES DE ENTRAR A UNA STRING, PORQUE STRING
021500*       NO EDITA POR SI SOLA.
021600*       LOS CAMPOS ZZZZ9/ZZZ.99 SUPRIMEN CEROS A LA IZQUIERDA
021700*       PARA QUE EL LISTADO Y EL CSV SE VEAN LIMPIOS; SON
021800*       ESCALARES DE UN SOLO USO CADA UNO, POR LO QUE SE
021900*       AGRUPARON BAJO UN MISMO 01 EN VEZ DE DECLARARLOS SUELTOS.
022000 01  WKS-CAMPOS-EDITADOS.
022100     05  WKS-COL-NOTA              PIC X(15).
022200     05  WKS-NOTA-3                PIC ZZ9.
022300     05  WKS-TOTAL-EDIT            PIC ZZZZ9.
022400     05  WKS-PROM-EDIT             PIC ZZZ.99.
022500     05  WKS-RANGO-EDIT            PIC ZZZZ9.
022600     05  WKS-EST-EDIT              PIC ZZZZ9.
022700     05  WKS-APR-EDIT              PIC ZZZZ9.
022800     05  WKS-REP-EDIT              PIC ZZZZ9.
022900     05  WKS-TOPE-PROM-EDIT        PIC ZZZ.99.
023000     05  FILLER                    PIC X(04).
023100*-------------------->  VISTA ALTERNA DE LOS CAMPOS EDITADOS,
023200*         COMO UNA SOLA CADENA, PARA EL DISPLAY DE DEPURACION
023300*         QUE SE AGREGA DE VEZ EN CUANDO AL PROBAR CAMBIOS EN
023400*         EL FORMATO DEL REPORTE O DEL CSV (SEM-0139).
023500     05  WKS-CAMPOS-EDITADOS-ALT REDEFINES WKS-CAMPOS-EDITADOS.
023600         10  FILLER                PIC X(67).
023700*------->             LINEAS DE SALIDA EN CONSTRUCCION
023800*       LAS TRES LINEAS SON ESCALARES DE 200 POSICIONES, SIN
023900*       SUBORDINADOS, POR LO QUE SE DECLARAN A NIVEL 77.
024000 77  WKS-LINEA-RPT                 PIC X(200).
024100 77  WKS-LINEA-CSV                 PIC X(200).
024200 77  WKS-LINEA-ARC                 PIC X(200).
024300*------->   FECHA/HORA DE RESGUARDO DE ESTE PASO (NO ES LA FECHA
024400*           DE CORRIDA DEL ROSTER, QUE YA VIENE EN MAT-FECHA-CORRIDA)
024500*           SE CAPTURA UNA SOLA VEZ, AL ENTRAR A LA SERIE 300, Y
024600*           SE USA TANTO PARA EL ENCABEZADO DE ARCHRES COMO PARA
024700*           SUM-FECHA-RESGUARDO/SUM-HORA-RESGUARDO DEL RESUMEN
024800*           (SEM-0139), DE MODO QUE TODOS LOS SELLOS DE TIEMPO
024900*           DE ESTA CORRIDA QUEDEN IDENTICOS.
025000 01  WKS-FECHA-RESGUARDO.
025100     05  WKS-RES-AAMMDD            PIC 9(06).
025200*-------------------->  VISTA ALTERNA FECHA DE RESGUARDO CON
025300*                       SIGLO EXPANDIDO (AJUSTE Y2K SEM-0117)
025400     05  WKS-RES-PARTES REDEFINES WKS-RES-AAMMDD.
025500         10  WKS-RES-ANIO-CORTO    PIC 9(02).
025600         10  WKS-RES-MES           PIC 9(02).
025700         10  WKS-RES-DIA           PIC 9(02).
025800     05  FILLER                    PIC X(04).
025900*-----> WKS-RES-ANIO-SIGLO Y WKS-RES-HORA SON ESCALARES SIN
026000*       SUBORDINADOS (AÑO CON SIGLO YA EXPANDIDO, Y HORA DEL
026100*       RESGUARDO), POR ESO VAN A NIVEL 77.
026200 77  WKS-RES-ANIO-SIGLO             PIC 9(04) VALUE ZEROS.        SEM-0117
026300 77  WKS-RES-HORA                   PIC 9(06) VALUE ZEROS.
026400 PROCEDURE DIVISION.
026500******************************************************************
026600* PARRAFO PRINCIPAL. ABRE, LEE EL CATALOGO, ESCRIBE ENCABEZADOS,
026700* LEE/PROCESA CADA RESULTADO, IMPRIME EL RESUMEN Y CIERRA.
026800* LA SECUENCIA DE LLAMADAS ES LINEAL, SIN GO TO, PORQUE LOS
026900* TRES ARCHIVOS DE ENTRADA/SALIDA DE ESTE PASO SE RECORREN UNA
027000* SOLA VEZ DE PRINCIPIO A FIN; NO HAY CICLOS ANIDADOS DE
027100* DIFERENTE NIVEL DE CONTROL COMO EN EDU46021 (QUE TIENE SORT).
027200******************************************************************
027300 100-PRINCIPAL SECTION.
027400     PERFORM 200-APERTURA-ARCHIVOS
027500     PERFORM 300-ENCABEZADOS
027600     PERFORM 400-LEE-Y-PROCESA-DETALLE
027700     PERFORM 800-IMPRIME-RESUMEN
027800     PERFORM 900-CIERRA-ARCHIVOS
027900     STOP RUN.
028000 100-PRINCIPAL-E.            EXIT.
028100
028200*-----> SERIE 200 ABRE LOS ARCHIVOS DEL PASO 3
028300*       DOS ENTRADAS, TRES SALIDAS. SI CUALQUIERA FALLA AL
028400*       ABRIR, LA CORRIDA SE DETIENE ANTES DE PRODUCIR NADA.
028500*       EL ORDEN DE APERTURA (ENTRADAS PRIMERO, SALIDAS DESPUES)
028600*       ES EL MISMO QUE EN EDU46020 Y EDU46021, POR CONVENCION
028700*       DEL AREA: SI UNA ENTRADA NO EXISTE, NO TIENE SENTIDO
028800*       HABER CREADO YA LOS ARCHIVOS DE SALIDA VACIOS.
028900 200-APERTURA-ARCHIVOS SECTION.
029000     OPEN INPUT  RESULT2
029100     OPEN INPUT  MATCTRL
029200     OPEN OUTPUT REPORTE
029300     OPEN OUTPUT RESULTCSV
029400     OPEN OUTPUT ARCHRES
029500     PERFORM 210-EVALUA-FS-APERTURA.
029600 200-APERTURA-ARCHIVOS-E.    EXIT.
029700
029800*-----> REVISA LOS CINCO FILE STATUS DE APERTURA EN UN SOLO IF;
029900*       CUALQUIER FS DISTINTO DE CERO MANDA AL PARRAFO DE ERROR.
030000*       NO SE DISTINGUE AQUI CUAL DE LOS CINCO FALLO: ESO LO
030100*       MUESTRA LA 220 EN DETALLE, ARCHIVO POR ARCHIVO, PARA NO
030200*       DUPLICAR LA LOGICA DE DESPLIEGUE EN DOS PARRAFOS.
030300 210-EVALUA-FS-APERTURA SECTION.
030400     IF FS-RESULT2 NOT EQUAL ZEROS OR FS-MATCTRL NOT EQUAL ZEROS
030500        OR FS-REPORTE NOT EQUAL ZEROS
030600        OR FS-RESULTCSV NOT EQUAL ZEROS
030700        OR FS-ARCHRES NOT EQUAL ZEROS
030800        PERFORM 220-ERRORES-APERTURA
030900     END-IF.
031000 210-EVALUA-FS-APERTURA-E.   EXIT.
031100
031200*-----> IMPRIME LOS CINCO FILE STATUS A CONSOLA Y TERMINA LA
031300*       CORRIDA CON RETURN-CODE 91, EL MISMO QUE USAN LOS OTROS
031400*       DOS PASOS PARA ERRORES DE APERTURA.
031500*       SE CIERRA LO QUE YA SE HAYA ABIERTO ANTES DE DETENER LA
031600*       CORRIDA (900-CIERRA-ARCHIVOS TOLERA QUE ALGUN ARCHIVO NO
031700*       HAYA LLEGADO A ABRIRSE) PARA NO DEJAR UN DD/FILE COLGADO
031800*       EN EL JOB DEL OPERADOR.
031900 220-ERRORES-APERTURA SECTION.
032000     DISPLAY WKS-RAYA                                  UPON CONSOLE
032100     DISPLAY "* ERROR AL ABRIR UN ARCHIVO DEL PASO 3  *" UPON CONSOLE
032200     DISPLAY "* FS RESULT2  : " FS-RESULT2              UPON CONSOLE
032300     DISPLAY "* FS MATCTRL  : " FS-MATCTRL              UPON CONSOLE
032400     DISPLAY "* FS REPORTE  : " FS-REPORTE              UPON CONSOLE
032500     DISPLAY "* FS RESULTCSV: " FS-RESULTCSV            UPON CONSOLE
032600     DISPLAY "* FS ARCHRES  : " FS-ARCHRES              UPON CONSOLE
032700     DISPLAY WKS-RAYA                                  UPON CONSOLE
032800     MOVE 91 TO RETURN-CODE
032900     PERFORM 900-CIERRA-ARCHIVOS
033000     STOP RUN.
033100 220-ERRORES-APERTURA-E.     EXIT.
033200
033300*-----> SERIE 300 LEE EL CATALOGO DE MATERIAS Y ESCRIBE LOS
033400*       ENCABEZADOS DE LOS TRES ARCHIVOS DE SALIDA
033500*       MATCTRL SIEMPRE TRAE EXACTAMENTE UN RENGLON (LO ESCRIBIO
033600*       EDU46020 AL TERMINAR EL PASO 1); SI LLEGA VACIO ES PORQUE
033700*       EL PASO 1 NUNCA CORRIO O CORRIO CONTRA UN ROSTER SIN
033800*       ENCABEZADO, Y ESTE PASO NO TIENE NADA QUE IMPRIMIR.
033900*       LA SERIE TAMBIEN ES DONDE SE INICIALIZA REG-RESUMEN, YA
034000*       QUE LOS CONTADORES DEL RESUMEN SE VAN A ACUMULAR DESDE
034100*       CERO MIENTRAS SE LEE RESULT2 EN LA SERIE 400/440.
034200 300-ENCABEZADOS SECTION.
034300     INITIALIZE REG-RESUMEN
034400     READ MATCTRL
034500        AT END
034600           DISPLAY "==> MATCTRL LLEGO VACIO, NO HAY CORRIDA"
034700              UPON CONSOLE
034800           MOVE 91 TO RETURN-CODE
034900           PERFORM 900-CIERRA-ARCHIVOS
035000           STOP RUN
035100     END-READ
035200*--------->  SEM-0139: LA IDENTIFICACION DE LA CORRIDA Y LOS
035300*             CONTADORES DE CALIDAD DE LA CARGA SE COPIAN DE
035400*             MATCTRL AL RESUMEN TAN PRONTO SE LEE EL CATALOGO,
035500*             PARA QUE EL RESUMEN IMPRESO Y LA BITACORA QUEDEN
035600*             AUTOSUFICIENTES SIN TENER QUE CONSULTAR EL DISPLAY
035700*             DE EDU46020.
035800*             ANTES DE SEM-0139 EL OPERADOR TENIA QUE BUSCAR EL
035900*             LOG DE LA CORRIDA DE EDU46020 PARA SABER CUANTOS
036000*             RENGLONES SE RECHAZARON; CON ESTE CAMBIO ESE DATO
036100*             YA QUEDA IMPRESO JUNTO AL RESUMEN DE ESTE PASO.
036200     MOVE MAT-CAMPUS-COD          TO SUM-CAMPUS-COD               SEM-0139
036300     MOVE MAT-PERIODO-ACADEMICO   TO SUM-PERIODO-ACADEMICO        SEM-0139
036400     MOVE MAT-OPERADOR-CORRIDA    TO SUM-OPERADOR-CORRIDA         SEM-0139
036500     MOVE MAT-TOTAL-RECHAZADOS    TO SUM-TOTAL-RECHAZADOS         SEM-0139
036600     MOVE MAT-TOTAL-ADVERTENCIAS  TO SUM-TOTAL-ADVERTENCIAS       SEM-0139
036700     ACCEPT WKS-RES-AAMMDD FROM DATE
036800     ACCEPT WKS-RES-HORA   FROM TIME
036900*--------->  VENTANA DE SIGLO DEL AJUSTE Y2K (SEM-0117): AÑOS
037000*             00-49 SE TOMAN COMO 20XX, 50-99 COMO 19XX.
037100     IF WKS-RES-ANIO-CORTO < 50                                   SEM-0117
037200        COMPUTE WKS-RES-ANIO-SIGLO = 2000 + WKS-RES-ANIO-CORTO    SEM-0117
037300     ELSE
037400        COMPUTE WKS-RES-ANIO-SIGLO = 1900 + WKS-RES-ANIO-CORTO    SEM-0117
037500     END-IF
037600*--------->  SEM-0139: LA FECHA/HORA DE RESGUARDO DE ESTE PASO
037700*             SE COPIA AL RESUMEN PARA QUE QUEDE JUNTO A LOS
037800*             DEMAS TOTALES EN LA BITACORA DE SALIDA.
037900     MOVE WKS-RES-AAMMDD           TO SUM-FECHA-RESGUARDO         SEM-0139
038000     MOVE WKS-RES-HORA             TO SUM-HORA-RESGUARDO          SEM-0139
038100     PERFORM 305-ENCABEZADO-REPORTE
038200     PERFORM 306-ENCABEZADO-CSV
038300     PERFORM 307-ENCABEZADO-ARCHRES.
038400 300-ENCABEZADOS-E.          EXIT.
038500
038600*-----> ENCABEZADO DEL LISTADO IMPRESO: ID/NAME, UNA COLUMNA
038700*       POR MATERIA DEL CATALOGO, Y LAS COLUMNAS DE RESUMEN.
038800*       EL NUMERO DE COLUMNAS DE MATERIA NO ES FIJO: DEPENDE DE
038900*       MAT-NUM-MATERIAS, QUE TRAE MATCTRL; POR ESO SE RECORRE LA
039000*       TABLA CON UN PERFORM VARYING EN VEZ DE TENER TANTAS
039100*       STRING COMO MATERIAS HABRIA EN EL PEOR CASO (20).
039200 305-ENCABEZADO-REPORTE SECTION.
039300     MOVE SPACES TO WKS-LINEA-RPT
039400     MOVE 1 TO WKS-COL
039500     STRING 'ID'         DELIMITED BY SIZE
039600            SPACE        DELIMITED BY SIZE
039700            'NAME'       DELIMITED BY SIZE
039800            SPACE        DELIMITED BY SIZE
039900            INTO WKS-LINEA-RPT
040000            WITH POINTER WKS-COL
040100     END-STRING
040200     PERFORM 315-AGREGA-MATERIA-RPT VARYING MTX FROM 1 BY 1
040300             UNTIL MTX > MAT-NUM-MATERIAS
040400     STRING ' TOTAL AVERAGE GR STATUS RANK' DELIMITED BY SIZE
040500            INTO WKS-LINEA-RPT
040600            WITH POINTER WKS-COL
040700     END-STRING
040800     MOVE WKS-LINEA-RPT TO REG-LINEA-REPORTE
040900     WRITE REG-LINEA-REPORTE.
041000 305-ENCABEZADO-REPORTE-E.   EXIT.
041100
041200*-----> UNA MATERIA DEL CATALOGO, UNA COLUMNA DEL ENCABEZADO.
041300*       SE DEJA COMO PARRAFO APARTE (EN VEZ DE INLINE DENTRO DE
041400*       LA 305) POR LA CONVENCION DEL AREA DE NO USAR PERFORM
041500*       ... END-PERFORM: TODO CUERPO DE CICLO VIVE EN SU PROPIO
041600*       PARRAFO NUMERADO.
041700 315-AGREGA-MATERIA-RPT SECTION.
041800     STRING MAT-NOMBRE-MATERIA(MTX) DELIMITED BY SIZE
041900            INTO WKS-LINEA-RPT
042000            WITH POINTER WKS-COL
042100     END-STRING.
042200 315-AGREGA-MATERIA-RPT-E.   EXIT.
042300
042400*-----> MISMO ENCABEZADO, VERSION CSV SEPARADA POR COMAS.
042500*       LAS ETIQUETAS DE COLUMNA VAN EN INGLES (ID, NAME, TOTAL,
042600*       AVERAGE, GRADE, STATUS, RANK) PORQUE ASI LAS PIDIO
042700*       REGISTRO ESTUDIANTIL DESDE QUE SE AGREGO ESTA SALIDA EN
042800*       SEM-0090: EL SISTEMA QUE LAS CONSUME NO ES DE ESTE
042900*       DEPARTAMENTO.
043000 306-ENCABEZADO-CSV SECTION.                                      SEM-0090
043100     MOVE SPACES TO WKS-LINEA-CSV
043200     MOVE 1 TO WKS-COL
043300     STRING 'ID,Name' DELIMITED BY SIZE
043400            INTO WKS-LINEA-CSV
043500            WITH POINTER WKS-COL
043600     END-STRING
043700     PERFORM 316-AGREGA-MATERIA-CSV VARYING MTX FROM 1 BY 1
043800             UNTIL MTX > MAT-NUM-MATERIAS
043900     STRING ',Total,Average,Grade,Status,Rank' DELIMITED BY SIZE
044000            INTO WKS-LINEA-CSV
044100            WITH POINTER WKS-COL
044200     END-STRING
044300     MOVE WKS-LINEA-CSV TO REG-LINEA-CSV
044400     WRITE REG-LINEA-CSV.
044500 306-ENCABEZADO-CSV-E.       EXIT.
044600
044700*-----> UNA MATERIA DEL CATALOGO EN LA VERSION CSV DEL
044800*       ENCABEZADO. SE USA DELIMITED BY SPACE (EN VEZ DE SIZE,
044900*       COMO EN LA 315) PORQUE EL CSV NO DEBE LLEVAR LOS
045000*       ESPACIOS DE RELLENO DEL NOMBRE DE LA MATERIA.
045100 316-AGREGA-MATERIA-CSV SECTION.
045200     STRING ','                         DELIMITED BY SIZE
045300            MAT-NOMBRE-MATERIA(MTX)     DELIMITED BY SPACE
045400            INTO WKS-LINEA-CSV
045500            WITH POINTER WKS-COL
045600     END-STRING.
045700 316-AGREGA-MATERIA-CSV-E.   EXIT.
045800
045900*-----> ENCABEZADO DE LA BITACORA DE RESGUARDO (SEM-0141): LISTA
046000*       LAS MATERIAS, EL TOTAL DE ESTUDIANTES Y LA FECHA/HORA
046100*       EN QUE SE PRODUJO ESTE RESGUARDO.
046200*       ARCHRES NACIO EN SEM-0141 PORQUE ANTES DE ESA FECHA LA
046300*       UNICA EVIDENCIA DE QUE UNA CORRIDA SE HIZO ERA EL LISTADO
046400*       IMPRESO, Y AUDITORIA PIDIO UN RESPALDO EN DISCO QUE NO
046500*       DEPENDIERA DE QUE ALGUIEN GUARDARA EL PAPEL.
046600 307-ENCABEZADO-ARCHRES SECTION.                                  SEM-0141
046700     MOVE SPACES TO WKS-LINEA-ARC
046800     MOVE 1 TO WKS-COL
046900     STRING 'MATERIAS:' DELIMITED BY SIZE
047000            INTO WKS-LINEA-ARC
047100            WITH POINTER WKS-COL
047200     END-STRING
047300     PERFORM 317-AGREGA-MATERIA-ARC VARYING MTX FROM 1 BY 1
047400             UNTIL MTX > MAT-NUM-MATERIAS
047500     STRING '  TOTAL-ESTUDIANTES: ' DELIMITED BY SIZE
047600            MAT-TOTAL-ESTUDIANTES   DELIMITED BY SIZE
047700            '  RESGUARDO: '         DELIMITED BY SIZE
047800            WKS-RES-ANIO-SIGLO      DELIMITED BY SIZE
047900            '-'                     DELIMITED BY SIZE
048000            WKS-RES-MES             DELIMITED BY SIZE
048100            '-'                     DELIMITED BY SIZE
048200            WKS-RES-DIA             DELIMITED BY SIZE
048300            ' '                     DELIMITED BY SIZE
048400            WKS-RES-HORA            DELIMITED BY SIZE
048500            INTO WKS-LINEA-ARC
048600            WITH POINTER WKS-COL
048700     END-STRING
048800     MOVE WKS-LINEA-ARC TO REG-LINEA-ARCHRES
048900     WRITE REG-LINEA-ARCHRES.                                     SEM-0141
049000 307-ENCABEZADO-ARCHRES-E.   EXIT.
049100
049200*-----> UNA MATERIA DEL CATALOGO EN LA VERSION BITACORA DE
049300*       RESGUARDO DEL ENCABEZADO, SEPARADA POR UN SOLO ESPACIO
049400*       EN VEZ DE COMA, PARA QUE ARCHRES SE PUEDA LEER A SIMPLE
049500*       VISTA SIN ABRIRLO EN UNA HOJA DE CALCULO.
049600 317-AGREGA-MATERIA-ARC SECTION.                                  SEM-0141
049700     STRING ' '                         DELIMITED BY SIZE
049800            MAT-NOMBRE-MATERIA(MTX)     DELIMITED BY SPACE
049900            INTO WKS-LINEA-ARC
050000            WITH POINTER WKS-COL
050100     END-STRING.
050200 317-AGREGA-MATERIA-ARC-E.   EXIT.
050300
050400*-----> SERIE 400 LEE RESULT2 (YA RANQUEADO) Y PRODUCE UN
050500*       RENGLON EN CADA UNO DE LOS TRES ARCHIVOS DE SALIDA
050600 400-LEE-Y-PROCESA-DETALLE SECTION.
050700     PERFORM 405-LEE-RESULT2
050800     PERFORM 415-CICLO-DETALLE UNTIL WKS-ES-FIN-RESULT2.
050900 400-LEE-Y-PROCESA-DETALLE-E. EXIT.
051000
051100*-----> LECTURA SIMPLE DE RESULT2; AT END PRENDE LA BANDERA DE
051200*       FIN QUE CONTROLA EL CICLO DE LA SERIE 415.
051300*       NO HAY VALIDACION DE LLAVE NI DE SECUENCIA AQUI: EDU46021
051400*       YA DEJO RESULT2 EN EL ORDEN CORRECTO (RANQUEADO) Y ESTE
051500*       PASO SOLO RECORRE EL ARCHIVO DE PRINCIPIO A FIN.
051600 405-LEE-RESULT2 SECTION.
051700     READ RESULT2
051800        AT END SET WKS-ES-FIN-RESULT2 TO TRUE
051900     END-READ.
052000 405-LEE-RESULT2-E.          EXIT.
052100
052200*-----> POR CADA RESULTADO: ARMA LA LINEA DE REPORTE, LA ESCRIBE
052300*       TAMBIEN A LA BITACORA DE RESGUARDO, ARMA Y ESCRIBE EL
052400*       CSV, Y ACUMULA EL RESUMEN DE CORTE DE CONTROL.
052500*       LA LINEA DE REPORTE Y LA DE ARCHRES SON IDENTICAS EN ESTE
052600*       PASO (MISMO FORMATO DE ANCHO FIJO); SE ESCRIBEN POR
052700*       SEPARADO PORQUE SON DOS ARCHIVOS DISTINTOS, NO PORQUE EL
052800*       CONTENIDO DIFIERA.
052900 410-PROCESA-DETALLE SECTION.
053000     PERFORM 420-CONSTRUYE-LINEA-DETALLE
053100     MOVE WKS-LINEA-RPT TO REG-LINEA-REPORTE
053200     WRITE REG-LINEA-REPORTE
053300     MOVE WKS-LINEA-RPT TO REG-LINEA-ARCHRES                      SEM-0141
053400     WRITE REG-LINEA-ARCHRES                                      SEM-0141
053500     PERFORM 430-CONSTRUYE-LINEA-CSV
053600     MOVE WKS-LINEA-CSV TO REG-LINEA-CSV
053700     WRITE REG-LINEA-CSV
053800     PERFORM 440-ACUMULA-RESUMEN.
053900 410-PROCESA-DETALLE-E.      EXIT.
054000
054100*-----> CICLO DE LECTURA/PROCESO DE RESULT2. CADA VUELTA PROCESA
054200*       UN RESULTADO Y LUEGO LEE EL SIGUIENTE; LA CONDICION DE
054300*       SALIDA (WKS-ES-FIN-RESULT2) SE REVISA EN LA 400, NO AQUI,
054400*       POR LO QUE ESTE PARRAFO SIEMPRE HACE AL MENOS UN CICLO
054500*       SOBRE UN REGISTRO QUE YA SE SABE QUE NO ES FIN DE ARCHIVO.
054600 415-CICLO-DETALLE SECTION.
054700     PERFORM 410-PROCESA-DETALLE
054800     PERFORM 405-LEE-RESULT2.
054900 415-CICLO-DETALLE-E.        EXIT.
055000
055100*-----> ARMA LA LINEA DE DETALLE PARA REPORTE/BITACORA: ID,
055200*       NOMBRE, UNA NOTA POR MATERIA, TOTAL, PROMEDIO, LETRA,
055300*       ESTADO Y RANGO.
055400*       RES-ID, RES-NOMBRE, RES-TOTAL, RES-PROMEDIO, RES-RANGO,
055500*       RES-NOTA-LETRA Y RES-ESTADO YA VIENEN CALCULADOS DESDE
055600*       EDU46020/021; ESTE PARRAFO SOLO LOS EDITA Y LOS ACOMODA
055700*       EN LAS COLUMNAS FIJAS DEL LISTADO IMPRESO.
055800 420-CONSTRUYE-LINEA-DETALLE SECTION.
055900*------->  SE LIMPIA LA LINEA Y SE REINICIA EL PUNTERO DE LA
056000*          STRING EN 1 PORQUE WKS-LINEA-RPT Y WKS-COL SON AREAS
056100*          DE TRABAJO COMPARTIDAS QUE SE REUTILIZAN EN CADA
056200*          RENGLON DE RESULT2; SI NO SE LIMPIAN, UN NOMBRE CORTO
056300*          ARRASTRARIA BASURA DEL RENGLON ANTERIOR MAS LARGO.
056400     MOVE SPACES TO WKS-LINEA-RPT
056500     MOVE 1 TO WKS-COL
056600     STRING RES-ID     DELIMITED BY SIZE
056700            SPACE      DELIMITED BY SIZE
056800            RES-NOMBRE DELIMITED BY SIZE
056900            SPACE      DELIMITED BY SIZE
057000            INTO WKS-LINEA-RPT
057100            WITH POINTER WKS-COL
057200     END-STRING
057300*------->  UNA PASADA DE 421 POR CADA MATERIA DE LA TABLA OCCURS;
057400*          RES-CANT-MATERIAS LIMITA EL CICLO A LAS MATERIAS QUE
057500*          REALMENTE TRAE ESTE RENGLON, NO AL TAMAÑO MAXIMO DE LA
057600*          TABLA.
057700     PERFORM 421-AGREGA-NOTA-RPT VARYING WKS-I FROM 1 BY 1
057800             UNTIL WKS-I > RES-CANT-MATERIAS
057900*------->  TOTAL/PROMEDIO/RANGO SE PASAN POR SUS CAMPOS ZZZZ9/
058000*          ZZZ.99 ANTES DE ENTRAR A LA STRING, PORQUE UN PIC
058100*          9(05) SIN EDITAR SE VERIA CON CEROS A LA IZQUIERDA EN
058200*          EL REPORTE IMPRESO.
058300     MOVE RES-TOTAL    TO WKS-TOTAL-EDIT
058400     MOVE RES-PROMEDIO TO WKS-PROM-EDIT
058500     MOVE RES-RANGO    TO WKS-RANGO-EDIT
058600     STRING ' '            DELIMITED BY SIZE
058700            WKS-TOTAL-EDIT DELIMITED BY SIZE
058800            ' '            DELIMITED BY SIZE
058900            WKS-PROM-EDIT  DELIMITED BY SIZE
059000            ' '            DELIMITED BY SIZE
059100            RES-NOTA-LETRA DELIMITED BY SIZE
059200            ' '            DELIMITED BY SIZE
059300            RES-ESTADO     DELIMITED BY SIZE
059400            ' '            DELIMITED BY SIZE
059500            WKS-RANGO-EDIT DELIMITED BY SIZE
059600            INTO WKS-LINEA-RPT
059700            WITH POINTER WKS-COL
059800     END-STRING.
059900 420-CONSTRUYE-LINEA-DETALLE-E. EXIT.
060000
060100*-----> UNA NOTA DE LA TABLA OCCURS, EDITADA A 3 POSICIONES Y
060200*       COLOCADA EN LA COLUMNA 13 DE SU BLOQUE DE 15.
060300*       EL BLOQUE DE 15 POSICIONES POR MATERIA ES EL MISMO ANCHO
060400*       QUE USA EL ENCABEZADO PARA EL NOMBRE DE LA MATERIA
060500*       (MAT-NOMBRE-MATERIA), PARA QUE LA NOTA QUEDE ALINEADA
060600*       BAJO SU COLUMNA AL IMPRIMIRSE EN FUENTE FIJA.
060700 421-AGREGA-NOTA-RPT SECTION.
060800     MOVE SPACES          TO WKS-COL-NOTA
060900     MOVE RES-NOTA(WKS-I) TO WKS-NOTA-3
061000     MOVE WKS-NOTA-3      TO WKS-COL-NOTA (13:3)
061100     STRING WKS-COL-NOTA DELIMITED BY SIZE
061200            INTO WKS-LINEA-RPT
061300            WITH POINTER WKS-COL
061400     END-STRING.
061500 421-AGREGA-NOTA-RPT-E.      EXIT.
061600
061700*-----> MISMA LINEA DE DETALLE, VERSION CSV SEPARADA POR COMAS.
061800*       NOTESE QUE RES-ID SE DELIMITA BY SPACE Y NO BY SIZE,
061900*       PORQUE RES-ID TRAE RELLENO DE ESPACIOS A LA DERECHA Y EL
062000*       CSV NO DEBE ARRASTRAR ESOS ESPACIOS ANTES DE LA COMA.
062100 430-CONSTRUYE-LINEA-CSV SECTION.                                 SEM-0090
062200*------->  MISMA LIMPIEZA DE AREA Y REINICIO DE PUNTERO QUE EN
062300*          420, PERO SOBRE WKS-LINEA-CSV EN VEZ DE WKS-LINEA-RPT;
062400*          LAS DOS LINEAS SE ARMAN POR SEPARADO PORQUE EL FORMATO
062500*          CSV NO LLEVA LOS ESPACIOS DE RELLENO DEL IMPRESO.
062600     MOVE SPACES TO WKS-LINEA-CSV
062700     MOVE 1 TO WKS-COL
062800     STRING RES-ID     DELIMITED BY SPACE
062900            ','        DELIMITED BY SIZE
063000            RES-NOMBRE DELIMITED BY SIZE
063100            INTO WKS-LINEA-CSV
063200            WITH POINTER WKS-COL
063300     END-STRING
063400*------->  AQUI TAMBIEN SE RECORRE SOLO RES-CANT-MATERIAS, PARA
063500*          QUE EL CSV TRAIGA EXACTAMENTE LAS MISMAS COLUMNAS DE
063600*          NOTA QUE EL REPORTE IMPRESO DE 420, SIN CAMPOS VACIOS
063700*          DE MATERIAS QUE NO APLICAN A ESTE ESTUDIANTE.
063800     PERFORM 431-AGREGA-NOTA-CSV VARYING WKS-I FROM 1 BY 1
063900             UNTIL WKS-I > RES-CANT-MATERIAS
064000     MOVE RES-TOTAL    TO WKS-TOTAL-EDIT
064100     MOVE RES-PROMEDIO TO WKS-PROM-EDIT
064200     MOVE RES-RANGO    TO WKS-RANGO-EDIT
064300     STRING ','            DELIMITED BY SIZE
064400            WKS-TOTAL-EDIT DELIMITED BY SIZE
064500            ','            DELIMITED BY SIZE
064600            WKS-PROM-EDIT  DELIMITED BY SIZE
064700            ','            DELIMITED BY SIZE
064800            RES-NOTA-LETRA DELIMITED BY SPACE
064900            ','            DELIMITED BY SIZE
065000            RES-ESTADO     DELIMITED BY SPACE
065100            ','            DELIMITED BY SIZE
065200            WKS-RANGO-EDIT DELIMITED BY SIZE
065300            INTO WKS-LINEA-CSV
065400            WITH POINTER WKS-COL
065500     END-STRING.
065600 430-CONSTRUYE-LINEA-CSV-E.  EXIT.
065700
065800*-----> UNA NOTA DE LA TABLA OCCURS EN LA VERSION CSV DE LA LINEA
065900*       DE DETALLE. AQUI NO HACE FALTA EL TRUCO DE LA COLUMNA 13
066000*       DE LA 421 PORQUE EL CSV NO ES DE ANCHO FIJO: LA COMA ES
066100*       LA QUE MARCA DONDE EMPIEZA CADA CAMPO.
066200 431-AGREGA-NOTA-CSV SECTION.
066300     MOVE RES-NOTA(WKS-I) TO WKS-NOTA-3
066400     STRING ','         DELIMITED BY SIZE
066500            WKS-NOTA-3  DELIMITED BY SIZE
066600            INTO WKS-LINEA-CSV
066700            WITH POINTER WKS-COL
066800     END-STRING.
066900 431-AGREGA-NOTA-CSV-E.      EXIT.
067000
067100*-----> SERIE 440 ACUMULA EL RESUMEN DE CORTE DE CONTROL
067200*       TOTAL, APROBADOS/REPROBADOS, Y EVALUA SI ESTE RESULTADO
067300*       ES EL TOPPER DE LA CORRIDA (SOLO SE REVISA CUANDO
067400*       RES-RANGO = 1, PORQUE EDU46021 YA DEJO EL RANGO HECHO).
067500*       RES-ES-APROBADO ES UN 88-LEVEL SOBRE RES-ESTADO, DEFINIDO
067600*       EN EDU46RES; AQUI NO SE REPITE LA REGLA DE APROBACION
067700*       (ESO YA LO DECIDIO EDU46020 AL CALIFICAR), ESTE PARRAFO
067800*       SOLO CUENTA.
067900 440-ACUMULA-RESUMEN SECTION.                                     SEM-0063
068000     ADD 1 TO SUM-TOTAL-ESTUDIANTES
068100     IF RES-ES-APROBADO
068200        ADD 1 TO SUM-CANT-APROBADOS
068300     ELSE
068400        ADD 1 TO SUM-CANT-REPROBADOS
068500     END-IF
068600     IF RES-RANGO = 1
068700        PERFORM 450-EVALUA-TOPE
068800     END-IF.
068900 440-ACUMULA-RESUMEN-E.      EXIT.
069000
069100*-----> GUARDA LOS DATOS DEL TOPPER. RES-RANGO = 1 PUEDE
069200*       REPETIRSE SI HAY EMPATE EN PRIMER LUGAR; POR ESO SE
069300*       COMPARA TAMBIEN EL PROMEDIO ANTES DE REEMPLAZAR, Y SE
069400*       DEJA GRABADO SUM-TOPE-RANGO EXPLICITO (SEM-0139) PARA
069500*       QUE EL RESUMEN NO TENGA QUE CAMBIAR DE FORMA SI UN DIA
069600*       SE PERMITE QUE EL TOPPER QUEDE EN OTRO RANGO.
069700*       LA PRIMERA VEZ QUE SE LLAMA ESTE PARRAFO SUM-TOPE-ID
069800*       TODAVIA ESTA EN SPACES (VIENE DE INITIALIZE REG-RESUMEN
069900*       EN LA 300), POR LO QUE LA PRIMERA COMPARACION SIEMPRE
070000*       ENTRA AL IF Y DEJA SENTADO UN PRIMER TOPPER CANDIDATO.
070100 450-EVALUA-TOPE SECTION.                                         SEM-0063
070200     IF SUM-TOPE-ID = SPACES
070300        OR RES-PROMEDIO > SUM-TOPE-PROMEDIO
070400        MOVE RES-ID        TO SUM-TOPE-ID
070500        MOVE RES-NOMBRE    TO SUM-TOPE-NOMBRE
070600        MOVE RES-TOTAL     TO SUM-TOPE-TOTAL
070700        MOVE RES-PROMEDIO  TO SUM-TOPE-PROMEDIO
070800        MOVE RES-RANGO     TO SUM-TOPE-RANGO                      SEM-0139
070900     END-IF.
071000 450-EVALUA-TOPE-E.          EXIT.
071100
071200*-----> SERIE 800 IMPRIME EL RESUMEN DE CORTE DE CONTROL
071300*       UNA LINEA EN BLANCO, UNA RAYA, TOTALES DE ESTUDIANTES/
071400*       APROBADOS/REPROBADOS, Y LOS DATOS DEL TOPPER.
071500*       ESTE PARRAFO SOLO ESCRIBE AL LISTADO IMPRESO (REPORTE);
071600*       EL CSV Y LA BITACORA DE RESGUARDO NO LLEVAN RESUMEN
071700*       PORQUE REGISTRO ESTUDIANTIL Y AUDITORIA SOLO NECESITAN
071800*       EL DETALLE FILA POR FILA DE ESOS DOS ARCHIVOS. EL
071900*       RESUMEN QUE SI VA A LA BITACORA ES EL DISPLAY A CONSOLA
072000*       QUE SIGUE MAS ABAJO EN ESTA MISMA SERIE.
072100 800-IMPRIME-RESUMEN SECTION.                                     SEM-0063
072200     MOVE SPACES TO WKS-LINEA-RPT
072300     WRITE REG-LINEA-REPORTE FROM WKS-LINEA-RPT
072400     MOVE WKS-RAYA TO WKS-LINEA-RPT (1:66)
072500     MOVE WKS-LINEA-RPT TO REG-LINEA-REPORTE
072600     WRITE REG-LINEA-REPORTE
072700     MOVE SUM-TOTAL-ESTUDIANTES TO WKS-EST-EDIT
072800     MOVE SUM-CANT-APROBADOS    TO WKS-APR-EDIT
072900     MOVE SUM-CANT-REPROBADOS   TO WKS-REP-EDIT
073000     MOVE 1 TO WKS-COL
073100     MOVE SPACES TO WKS-LINEA-RPT
073200     STRING 'TOTAL STUDENTS: '     DELIMITED BY SIZE
073300            WKS-EST-EDIT           DELIMITED BY SIZE
073400            '   PASS: '            DELIMITED BY SIZE
073500            WKS-APR-EDIT           DELIMITED BY SIZE
073600            '   FAIL: '            DELIMITED BY SIZE
073700            WKS-REP-EDIT           DELIMITED BY SIZE
073800            INTO WKS-LINEA-RPT
073900            WITH POINTER WKS-COL
074000     END-STRING
074100     MOVE WKS-LINEA-RPT TO REG-LINEA-REPORTE
074200     WRITE REG-LINEA-REPORTE
074300     MOVE SUM-TOPE-PROMEDIO TO WKS-TOPE-PROM-EDIT
074400     MOVE 1 TO WKS-COL
074500     MOVE SPACES TO WKS-LINEA-RPT
074600     STRING 'TOPPER: '        DELIMITED BY SIZE
074700            SUM-TOPE-ID       DELIMITED BY SPACE
074800            ' '               DELIMITED BY SIZE
074900            SUM-TOPE-NOMBRE   DELIMITED BY SIZE
075000            '  TOTAL: '       DELIMITED BY SIZE
075100            SUM-TOPE-TOTAL    DELIMITED BY SIZE
075200            '  AVERAGE: '     DELIMITED BY SIZE
075300            WKS-TOPE-PROM-EDIT DELIMITED BY SIZE
075400            INTO WKS-LINEA-RPT
075500            WITH POINTER WKS-COL
075600     END-STRING
075700     MOVE WKS-LINEA-RPT TO REG-LINEA-REPORTE
075800     WRITE REG-LINEA-REPORTE
075900*--------->  EL RESUMEN IMPRESO EN CONSOLA AHORA MUESTRA TAMBIEN
076000*             LA IDENTIFICACION DE LA CORRIDA Y LOS CONTADORES
076100*             DE CALIDAD DE LA CARGA QUE SEM-0139 AGREGO AL
076200*             RESUMEN, PARA QUE EL OPERADOR VEA DE UN SOLO
076300*             VISTAZO SI LA CARGA TUVO RECHAZOS O ADVERTENCIAS.
076400*             ESTE DISPLAY ES EL MISMO QUE REVISA EL OPERADOR
076500*             DEL JOB PARA DECIDIR SI LA CORRIDA QUEDO LIMPIA O
076600*             SI HAY QUE AVISAR A REGISTRO ESTUDIANTIL DE
076700*             RENGLONES RECHAZADOS ANTES DE CERRAR EL PERIODO.
076800     DISPLAY WKS-RAYA
076900     DISPLAY "*              ESTADISTICAS EDU46022            *"
077000     DISPLAY WKS-RAYA
077100     DISPLAY "==> CAMPUS DE LA CORRIDA   : " SUM-CAMPUS-COD       SEM-0139
077200     DISPLAY "==> PERIODO ACADEMICO      : " SUM-PERIODO-ACADEMICOSEM-0139
077300     DISPLAY "==> OPERADOR DE LA CORRIDA : " SUM-OPERADOR-CORRIDA SEM-0139
077400     DISPLAY "==> ESTUDIANTES PROCESADOS : "
077500             SUM-TOTAL-ESTUDIANTES
077600     DISPLAY "==> APROBADOS              : " SUM-CANT-APROBADOS
077700     DISPLAY "==> REPROBADOS             : " SUM-CANT-REPROBADOS
077800     DISPLAY "==> RENGLONES RECHAZADOS   : " SUM-TOTAL-RECHAZADOS SEM-0139
077900     DISPLAY "==> RENGLONES ADVERTENCIA  : "
078000             SUM-TOTAL-ADVERTENCIAS                               SEM-0139
078100     DISPLAY "==> TOPPER                 : " SUM-TOPE-ID
078200     DISPLAY "==> RESGUARDO (FECHA/HORA) : " SUM-FECHA-RESGUARDO  SEM-0139
078300             "/" SUM-HORA-RESGUARDO
078400     DISPLAY WKS-RAYA.
078500 800-IMPRIME-RESUMEN-E.      EXIT.
078600
078700*-----> SERIE 900 CIERRA LOS ARCHIVOS DEL PASO 3
078800*       SE LLAMA DESDE EL FLUJO NORMAL (100-PRINCIPAL) Y TAMBIEN
078900*       DESDE LOS DOS PUNTOS DE SALIDA ANTICIPADA (220 Y EL
079000*       AT END DE MATCTRL EN LA 300), PARA QUE NINGUN ARCHIVO
079100*       QUEDE ABIERTO SEA CUAL SEA LA RAZON POR LA QUE TERMINE
079200*       LA CORRIDA.
079300 900-CIERRA-ARCHIVOS SECTION.
079400     CLOSE RESULT2
079500     CLOSE MATCTRL
079600     CLOSE REPORTE
079700     CLOSE RESULTCSV
079800     CLOSE ARCHRES.
079900 900-CIERRA-ARCHIVOS-E.      EXIT.
