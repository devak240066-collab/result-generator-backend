000100* ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** *
000200* NOMBRE         : EDU46SUM, AREA DE TRABAJO (NO ES ARCHIVO)      *
000300* DESCRIPCION    : RESUMEN DE LA CORRIDA (TOTALES Y TOPPER) QUE   *
000400*                : SE ACUMULA EN EDU46022 MIENTRAS SE LEE        *
000500*                : RESULT2, PARA EL CORTE DE CONTROL AL FINAL    *
000600*                : DEL REPORTE Y PARA LA BITACORA.                *
000700*                : SEM-0139 AGREGO LA IDENTIFICACION DE LA       *
000800*                : CORRIDA (CAMPUS/PERIODO) Y LOS CONTADORES DE  *
000900*                : CALIDAD DE CARGA QUE VIENEN DE MATCTRL, MAS   *
001000*                : LA FECHA/HORA DE RESGUARDO, PARA QUE EL       *
001100*                : RESUMEN IMPRESO SEA AUTOSUFICIENTE.           *
001200* TIPO, LONGITUD : WORKING-STORAGE, 116 BYTES                    *
001300* FECHA CREACION : 14_AGO_1989                                   *
001400* ULT. REVISION  : 22_MAR_2006 (LMCH, SEM-0139)                   *
001500* ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** *
001600 01  REG-RESUMEN.
001700*--------->  IDENTIFICACION DE LA CORRIDA, COPIADA DE MATCTRL AL
001800*             LEERLO EN LA SERIE 300 (SEM-0139).
001900     05  SUM-CAMPUS-COD            PIC X(04).
002000     05  SUM-PERIODO-ACADEMICO     PIC X(06).
002100     05  SUM-OPERADOR-CORRIDA      PIC X(08).
002200     05  SUM-TOTAL-ESTUDIANTES     PIC 9(05) COMP-3.
002300     05  SUM-CANT-APROBADOS        PIC 9(05) COMP-3.
002400     05  SUM-CANT-REPROBADOS       PIC 9(05) COMP-3.
002500*--------->  CONTADORES DE CALIDAD DE LA CARGA, COPIADOS DE
002600*             MATCTRL PARA QUE EL RESUMEN IMPRESO LOS PUEDA
002700*             MOSTRAR JUNTO A APROBADOS/REPROBADOS (SEM-0139).
002800     05  SUM-TOTAL-RECHAZADOS      PIC 9(05) COMP-3.
002900     05  SUM-TOTAL-ADVERTENCIAS    PIC 9(05) COMP-3.
003000     05  SUM-TOPE-ID               PIC X(12).
003100     05  SUM-TOPE-NOMBRE           PIC X(24).
003200     05  SUM-TOPE-TOTAL            PIC 9(05).
003300     05  SUM-TOPE-PROMEDIO         PIC 9(03)V9(02).
003400*--------->  RANGO DEL TOPPER (SIEMPRE 1, PERO SE GRABA EXPLICITO
003500*             POR SI UN DIA SE PERMITE EMPATE EN EL PRIMER LUGAR
003600*             SIN QUE ESTE RESUMEN TENGA QUE CAMBIAR DE FORMA).
003700     05  SUM-TOPE-RANGO            PIC 9(05).
003800*--------->  FECHA/HORA EN QUE EDU46022 PRODUJO EL RESGUARDO DE
003900*             ESTA CORRIDA (COPIA DE WKS-RES-AAMMDD/WKS-RES-HORA).
004000     05  SUM-FECHA-RESGUARDO       PIC 9(06).
004100*-------------------->  VISTA ALTERNA DE LA FECHA DE RESGUARDO,
004200*                       PARTIDA EN SUS COMPONENTES AAMMDD, POR SI
004300*                       ALGUN REPORTE FUTURO NECESITA FILTRAR EL
004400*                       RESUMEN POR ANIO O POR MES (SEM-0139).
004500     05  SUM-FECHA-RESG-PARTES REDEFINES SUM-FECHA-RESGUARDO.
004600         10  SUM-FRP-ANIO          PIC 9(02).
004700         10  SUM-FRP-MES           PIC 9(02).
004800         10  SUM-FRP-DIA           PIC 9(02).
004900     05  SUM-HORA-RESGUARDO        PIC 9(06).
005000     05  FILLER                    PIC X(12).
